000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UPDSTAT.                                            HC-402  
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/92.
000700 DATE-COMPILED. 03/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  031492 JS   ORIGINAL CODING - REPLACES THE TRMTUPDT/TRMTSRCH  *
001200*              TREATMENT-CHARGE MATCH-AND-REWRITE CHAIN WITH A   *
001300*              STRAIGHT STATUS-CHANGE-INSTRUCTION PROCESSOR.     *
001400*  061509 DWK  ADMIN-ONLY CHECK ADDED ON THE REQUESTING USER -   *
001500*              A DOCTOR-ROLE TRANSACTION WAS SLIPPING AN         *
001600*              APPROVAL THROUGH (TICKET HC-310).                 *
001700*  081609 MEB  RENAMED FROM "TRMTUPDT" LINEAGE TO "UPDSTAT" FOR  *
001800*              THE AUTHORIZATION REWRITE (TICKET HC-402).        *
001900*              AUTH-FILE IS NOW HELD ENTIRELY IN A WORKING-      *
002000*              STORAGE TABLE AND REWRITTEN WHOLE AT CLEANUP -    *
002100*              THE OLD VSAM PATMSTR KEYED I-O IS GONE.           *
002200*  112011 KJP  SOFT-DELETE TRANSACTION CODE "D" ADDED PER THE    *
002300*              LIFECYCLE RULES REVIEW (TICKET HC-455).           *
002400*  030413 KJP  MODIFY-DESCRIPTION TRANSACTION CODE "M" ADDED -   *
002500*              CLAIMS REVIEW WAS RE-KEYING THE WHOLE              *
002600*              AUTHORIZATION JUST TO FIX A TYPED DESCRIPTION.    *
002700*              STCHG-FILE-REC WIDENED 30 TO 130 BYTES TO CARRY   *
002800*              THE NEW TEXT (TICKET HC-512).                     *
002900*  051913 KJP  RUN-DATE FIELD RESTORED TO A STANDALONE 77-LEVEL  *
003000*              ITEM AS THIS SHOP NORMALLY DECLARES IT - NO       *
003100*              REDEFINES WAS NEEDED ON THE YYYYMMDD BREAKOUT.    *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT AUTH-FILE
004600     ASSIGN TO UT-S-AUTHIN
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS AUT-FS.
004900
005000     SELECT USER-FILE
005100     ASSIGN TO UT-S-USERS
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS USR-FS.
005400
005500****** ONE RECORD PER REQUESTED STATUS CHANGE, ANY ORDER.
005600     SELECT STCHG-FILE
005700     ASSIGN TO UT-S-STCHG
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS CHG-FS.
006000
006100     SELECT AUTH-OUT-FILE
006200     ASSIGN TO UT-S-AUTHOUT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS AUO-FS.
006500
006600     SELECT REPORT-FILE
006700     ASSIGN TO UT-S-STCHGRPT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RPT-FS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC                   PIC X(130).
008000
008100 FD  AUTH-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 141 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS AUTH-FILE-REC.
008700 01  AUTH-FILE-REC                PIC X(141).
008800* ALTERNATE VIEW - LETS 050-LOAD-AUTH-TABLE TRACE THE INCOMING ID
008900* AND STATUS WITHOUT WAITING FOR THE FULL "INTO" MOVE TO FINISH.
009000 01  AUF-REC-PEEK REDEFINES AUTH-FILE-REC.
009100     05  AUF-ID-PEEK              PIC X(10).
009200     05  FILLER                   PIC X(119).
009300     05  AUF-STATUS-PEEK          PIC X(01).
009400     05  FILLER                   PIC X(11).
009500
009600 FD  USER-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 42 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS USER-FILE-REC.
010200 01  USER-FILE-REC                PIC X(42).
010300
010400****** STATUS-CHANGE/MODIFY-DESCRIPTION TRANSACTION, 130 BYTES, ANY
010500****** ORDER.  WIDENED FOR THE DESCRIPTION-MODIFY CODE, HC-512.
010600 FD  STCHG-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS STCHG-FILE-REC.
011200 01  STCHG-FILE-REC               PIC X(130).
011300
011400 FD  AUTH-OUT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 141 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS AUTH-OUT-REC.
012000 01  AUTH-OUT-REC                 PIC X(141).
012100
012200 FD  REPORT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 132 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS REPORT-LINE.
012800 01  REPORT-LINE                  PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  AUT-FS                   PIC X(2).
013300         88  AUT-EOF                  VALUE "10".
013400     05  USR-FS                   PIC X(2).
013500         88  USR-EOF                  VALUE "10".
013600     05  CHG-FS                   PIC X(2).
013700     05  AUO-FS                   PIC X(2).
013800     05  RPT-FS                   PIC X(2).
013900
014000 01  MORE-STCHG-SW                PIC X(01) VALUE "Y".
014100     88  NO-MORE-STCHG                VALUE "N".
014200
014300 01  STCHG-REC.
014400     05  CHG-AUT-ID               PIC X(10).
014500     05  CHG-NEW-STATUS           PIC X(01).
014600         88  CHG-MARK-UNDER-REVIEW    VALUE "R".
014700         88  CHG-APPROVE               VALUE "A".
014800         88  CHG-REJECT                VALUE "X".
014900         88  CHG-SOFT-DELETE           VALUE "D".
015000         88  CHG-MODIFY-DESC           VALUE "M".
015100     05  CHG-REQUESTED-BY         PIC X(10).
015200* TICKET HC-512 - NEW DESCRIPTION TEXT, MEANINGFUL ONLY WHEN
015300* CHG-NEW-STATUS IS "M".  BLANK ON EVERY OTHER TRANSACTION CODE.
015400     05  CHG-NEW-DESCRIPTION      PIC X(100).
015500     05  FILLER                   PIC X(09).
015600
015700 COPY AUTHREC.
015800 COPY USERREC.
015900
016000* AUTH-FILE HELD WHOLE IN WORKING STORAGE SO THE STATUS-CHANGE
016100* TRANSACTIONS CAN BE APPLIED IN PLACE AND THE TABLE REWRITTEN
016200* TO AUTH-OUT-FILE AT CLEANUP.  AUTH-FILE ARRIVES IN ANY ORDER
016300* SO THIS TABLE IS SEARCHED SERIALLY, NOT SEARCH ALL.
016400 01  WS-AUTH-TABLE.
016500     05  AT-ROW OCCURS 5000 TIMES INDEXED BY AUT-IDX.
016600         10  AT-ID                PIC X(10).
016700         10  AT-PATIENT-ID        PIC X(10).
016800         10  AT-SERVICE-TYPE      PIC X(01).
016900         10  AT-DESCRIPTION       PIC X(100).
017000         10  AT-REQUEST-DATE      PIC 9(08).
017100         10  AT-STATUS            PIC X(01).
017200         10  AT-REQUESTED-BY      PIC X(10).
017300         10  AT-DELETED-FLAG      PIC X(01).
017400         10  FILLER               PIC X(05).
017500
017600* ALTERNATE VIEW OF THE TABLE - LETS A LATER AGING REPORT GET AT
017700* THE REQUEST DATE BROKEN OUT WITHOUT A SEPARATE MOVE PER ROW.
017800 01  WS-AUTH-TABLE-DTE REDEFINES WS-AUTH-TABLE.
017900     05  ATD-ROW OCCURS 5000 TIMES INDEXED BY ATD-IDX.
018000         10  FILLER               PIC X(121).
018100         10  ATD-REQUEST-YYYY     PIC 9(04).
018200         10  ATD-REQUEST-MM       PIC 9(02).
018300         10  ATD-REQUEST-DD       PIC 9(02).
018400         10  FILLER               PIC X(17).
018500
018600* REQUESTING-USER TABLE - SORTED ASCENDING, SEARCH ALL.
018700 01  WS-USER-TABLE.
018800     05  UT-ROW OCCURS 5000 TIMES
018900         ASCENDING KEY IS UT-USR-ID
019000         INDEXED BY USR-IDX.
019100         10  UT-USR-ID            PIC X(10).
019200         10  UT-ROLE              PIC X(01).
019300         10  UT-ACTIVE-FLAG       PIC X(01).
019400         10  FILLER               PIC X(03).
019500
019600 01  AUTH-FOUND-SW                PIC X(01) VALUE "N".
019700     88  AUTH-WAS-FOUND               VALUE "Y".
019800 01  USER-FOUND-SW                PIC X(01) VALUE "N".
019900     88  USER-WAS-FOUND               VALUE "Y".
020000
020100 01  COUNTERS-AND-ACCUMULATORS.
020200     05  RECORDS-READ             PIC S9(9) COMP.
020300     05  RECORDS-APPLIED          PIC S9(9) COMP.
020400     05  RECORDS-REJECTED         PIC S9(9) COMP.
020500     05  AUT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
020600     05  USR-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
020700
020800* ALTERNATE VIEW - LETS 900-CLEANUP TEST THE APPLIED/REJECTED PAIR
020900* IN ONE SHOT RATHER THAN TWO SEPARATE COMPARES.
021000 01  WS-APPLIED-REJECTED-PAIR REDEFINES COUNTERS-AND-ACCUMULATORS.
021100     05  FILLER                   PIC X(04).
021200     05  WS-AR-APPLIED            PIC S9(9) COMP.
021300     05  WS-AR-REJECTED           PIC S9(9) COMP.
021400     05  FILLER                   PIC X(08).
021500
021600 01  WS-REJECT-REASON             PIC X(40).
021700* TICKET HC-512 - HOLDS THE TRIMMED LENGTH RETURNED BY TRIMLEN
021800* WHEN A MODIFY-DESCRIPTION TRANSACTION IS EDITED BELOW.
021900 01  STR-LTH                      PIC S9(4) COMP.
022000
022100 77  WS-PROCESS-DATE              PIC 9(08).
022200 01  WS-CURRENT-DATE-FIELDS.
022300     05  WS-CURR-YYYY             PIC 9(04).
022400     05  WS-CURR-MM               PIC 9(02).
022500     05  WS-CURR-DD               PIC 9(02).
022600     05  FILLER                   PIC X(10).
022700
022800 01  WS-HDR-LINE.
022900     05  FILLER     PIC X(36) VALUE
023000         "AUTHORIZATION STATUS-CHANGE REPORT".
023100     05  FILLER     PIC X(11) VALUE "RUN DATE: ".
023200     05  HDL-RUN-DATE-O.
023300         10  HDL-YYYY             PIC 9(04).
023400         10  FILLER               PIC X(01) VALUE "-".
023500         10  HDL-MM               PIC 9(02).
023600         10  FILLER               PIC X(01) VALUE "-".
023700         10  HDL-DD               PIC 9(02).
023800     05  FILLER     PIC X(75) VALUE SPACES.
023900
024000 01  WS-REJECT-LINE.
024100     05  FILLER              PIC X(04) VALUE SPACES.
024200     05  FILLER              PIC X(09) VALUE "REJECTED ".
024300     05  RJL-AUT-ID-O        PIC X(11).
024400     05  RJL-NEW-STATUS-O    PIC X(04).
024500     05  FILLER              PIC X(08) VALUE "REASON: ".
024600     05  RJL-REASON-O        PIC X(40).
024700     05  FILLER              PIC X(56) VALUE SPACES.
024800
024900 01  WS-TOTAL-LINE.
025000     05  FILLER              PIC X(04) VALUE SPACES.
025100     05  FILLER              PIC X(13) VALUE "GRAND TOTALS ".
025200     05  FILLER              PIC X(06) VALUE "READ: ".
025300     05  TOT-READ-O          PIC ZZZ,ZZ9.
025400     05  FILLER              PIC X(03) VALUE SPACES.
025500     05  FILLER              PIC X(09) VALUE "APPLIED: ".
025600     05  TOT-APPLIED-O       PIC ZZZ,ZZ9.
025700     05  FILLER              PIC X(03) VALUE SPACES.
025800     05  FILLER              PIC X(10) VALUE "REJECTED: ".
025900     05  TOT-REJECTED-O      PIC ZZZ,ZZ9.
026000     05  FILLER              PIC X(59) VALUE SPACES.
026100
026200 COPY ABENDREC.
026300
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-STCHG.
026700     PERFORM 900-CLEANUP THRU 900-EXIT.
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB UPDSTAT ********".
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027600
027700     PERFORM 050-LOAD-AUTH-TABLE
027800         VARYING AUT-IDX FROM 1 BY 1
027900         UNTIL AUT-EOF OR AUT-IDX > 5000.
028000     PERFORM 060-LOAD-USER-TABLE
028100         VARYING USR-IDX FROM 1 BY 1
028200         UNTIL USR-EOF OR USR-IDX > 5000.
028300
028400     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-PROCESS-DATE.
028500     MOVE WS-PROCESS-DATE(1:4) TO WS-CURR-YYYY.
028600     MOVE WS-PROCESS-DATE(5:2) TO WS-CURR-MM.
028700     MOVE WS-PROCESS-DATE(7:2) TO WS-CURR-DD.
028800     MOVE WS-CURR-YYYY TO HDL-YYYY.
028900     MOVE WS-CURR-MM   TO HDL-MM.
029000     MOVE WS-CURR-DD   TO HDL-DD.
029100     WRITE REPORT-LINE FROM WS-HDR-LINE.
029200
029300     READ STCHG-FILE INTO STCHG-REC
029400         AT END
029500             MOVE "N" TO MORE-STCHG-SW
029600     END-READ.
029700 000-EXIT.
029800     EXIT.
029900
030000 050-LOAD-AUTH-TABLE.
030100     READ AUTH-FILE INTO AUTH-MASTER-REC
030200         AT END
030300             MOVE "10" TO AUT-FS
030400             GO TO 050-EXIT
030500     END-READ
030600     MOVE AUT-ID             TO AT-ID(AUT-IDX)
030700     MOVE AUT-PATIENT-ID     TO AT-PATIENT-ID(AUT-IDX)
030800     MOVE AUT-SERVICE-TYPE   TO AT-SERVICE-TYPE(AUT-IDX)
030900     MOVE AUT-DESCRIPTION    TO AT-DESCRIPTION(AUT-IDX)
031000     MOVE AUT-REQUEST-DATE   TO AT-REQUEST-DATE(AUT-IDX)
031100     MOVE AUT-STATUS         TO AT-STATUS(AUT-IDX)
031200     MOVE AUT-REQUESTED-BY   TO AT-REQUESTED-BY(AUT-IDX)
031300     MOVE AUT-DELETED-FLAG   TO AT-DELETED-FLAG(AUT-IDX)
031400     ADD +1 TO AUT-TBL-COUNT
031500     DISPLAY "AUTH LOADED - ID " AUF-ID-PEEK " STATUS "
031600         AUF-STATUS-PEEK.
031700 050-EXIT.
031800     EXIT.
031900
032000 060-LOAD-USER-TABLE.
032100     READ USER-FILE INTO SYSTEM-USER-REC
032200         AT END
032300             MOVE "10" TO USR-FS
032400             GO TO 060-EXIT
032500     END-READ
032600     MOVE USR-ID               TO UT-USR-ID(USR-IDX)
032700     MOVE USR-ROLE             TO UT-ROLE(USR-IDX)
032800     MOVE USR-ACTIVE-FLAG      TO UT-ACTIVE-FLAG(USR-IDX)
032900     ADD +1 TO USR-TBL-COUNT.
033000 060-EXIT.
033100     EXIT.
033200
033300 100-MAINLINE.
033400     MOVE "100-MAINLINE" TO PARA-NAME.
033500     ADD +1 TO RECORDS-READ.
033600     PERFORM 200-APPLY-ONE-CHANGE THRU 200-EXIT.
033700
033800     READ STCHG-FILE INTO STCHG-REC
033900         AT END
034000             MOVE "N" TO MORE-STCHG-SW
034100     END-READ.
034200 100-EXIT.
034300     EXIT.
034400
034500 200-APPLY-ONE-CHANGE.
034600     MOVE "200-APPLY-ONE-CHANGE" TO PARA-NAME.
034700     MOVE SPACES TO WS-REJECT-REASON.
034800
034900     MOVE "N" TO AUTH-FOUND-SW.
035000     SET AUT-IDX TO 1.
035100     SEARCH AT-ROW
035200         WHEN AT-ID(AUT-IDX) = CHG-AUT-ID
035300             MOVE "Y" TO AUTH-FOUND-SW
035400     END-SEARCH.
035500
035600     IF NOT AUTH-WAS-FOUND
035700        MOVE "*** AUTHORIZATION NOT FOUND" TO WS-REJECT-REASON
035800        PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
035900        GO TO 200-EXIT.
036000
036100     IF AT-DELETED-FLAG(AUT-IDX) = "Y"
036200        MOVE "*** AUTHORIZATION IS DELETED" TO WS-REJECT-REASON
036300        PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
036400        GO TO 200-EXIT.
036500
036600     MOVE "N" TO USER-FOUND-SW.
036700     SET USR-IDX TO 1.
036800     SEARCH ALL UT-ROW
036900         WHEN UT-USR-ID(USR-IDX) = CHG-REQUESTED-BY
037000             MOVE "Y" TO USER-FOUND-SW
037100     END-SEARCH.
037200
037300     IF NOT USER-WAS-FOUND
037400        MOVE "*** REQUESTING USER NOT FOUND" TO WS-REJECT-REASON
037500        PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
037600        GO TO 200-EXIT.
037700
037800     IF UT-ROLE(USR-IDX) NOT EQUAL TO "A"                         HC-310  
037900        MOVE "*** REQUESTING USER NOT ADMIN" TO WS-REJECT-REASON  HC-310  
038000        PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT               HC-310  
038100        GO TO 200-EXIT.                                           HC-310
038200
038300* TICKET HC-512 - A MODIFY-DESCRIPTION TRANSACTION CARRIES ITS
038400* OWN NEW TEXT, EDITED HERE THE SAME WAY CREAUTH EDITS ONE AT
038500* INTAKE.
038600     IF CHG-MODIFY-DESC
038700        IF CHG-NEW-DESCRIPTION = SPACES
038800           MOVE "*** MISSING NEW DESCRIPTION" TO WS-REJECT-REASON
038900           PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
039000           GO TO 200-EXIT
039100        END-IF
039200        CALL "TRIMLEN" USING CHG-NEW-DESCRIPTION, STR-LTH
039300        IF STR-LTH < 10
039400           MOVE "*** NEW DESCRIPTION TOO SHORT" TO WS-REJECT-REASON
039500           PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
039600           GO TO 200-EXIT
039700        END-IF
039800     END-IF.
039900
040000     PERFORM 300-CHECK-TRANSITION THRU 300-EXIT.
040100
040200     IF WS-REJECT-REASON NOT EQUAL TO SPACES
040300        PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
040400        GO TO 200-EXIT.
040500
040600     IF CHG-MODIFY-DESC                                             HC-512
040700         MOVE CHG-NEW-DESCRIPTION                                   HC-512
040800             TO AT-DESCRIPTION(AUT-IDX)                             HC-512
040900     ELSE                                                           HC-512
041000         IF CHG-SOFT-DELETE                                         HC-455
041100             MOVE "Y" TO AT-DELETED-FLAG(AUT-IDX)                   HC-455
041200         ELSE                                                       HC-455
041300             MOVE CHG-NEW-STATUS TO AT-STATUS(AUT-IDX)              HC-455
041400         END-IF                                                     HC-455
041500     END-IF.
041600     ADD +1 TO RECORDS-APPLIED.
041700 200-EXIT.
041800     EXIT.
041900
042000* TICKET HC-455 - THE LIFECYCLE STATE MACHINE, ONE GO-TO PER
042100* FORBIDDEN TRANSITION, SAME STYLE AS THE OLD FIELD-EDIT CHAINS.
042200 300-CHECK-TRANSITION.
042300     MOVE "300-CHECK-TRANSITION" TO PARA-NAME.
042400     IF CHG-APPROVE OR CHG-REJECT
042500         IF AT-STATUS(AUT-IDX) = "A" OR AT-STATUS(AUT-IDX) = "X"
042600             MOVE "*** ALREADY IN A FINAL STATUS" TO
042700                  WS-REJECT-REASON
042800             GO TO 300-EXIT
042900         END-IF
043000         GO TO 300-EXIT.
043100
043200     IF CHG-MARK-UNDER-REVIEW
043300         IF AT-STATUS(AUT-IDX) NOT EQUAL TO "P"
043400             MOVE "*** UNDER-REVIEW ONLY ALLOWED FROM PENDING" TO
043500                  WS-REJECT-REASON
043600         END-IF
043700         GO TO 300-EXIT.
043800
043900     IF CHG-SOFT-DELETE
044000         IF AT-STATUS(AUT-IDX) = "A" OR AT-STATUS(AUT-IDX) = "R"
044100             MOVE "*** CANNOT DELETE APPROVED/UNDER-REVIEW" TO
044200                  WS-REJECT-REASON
044300         END-IF
044400         GO TO 300-EXIT.
044500
044600* TICKET HC-512 - DESCRIPTION MAY ONLY BE CHANGED WHILE THE
044700* AUTHORIZATION IS STILL PENDING (DELETED ROWS ARE ALREADY
044800* TURNED AWAY ABOVE, BEFORE THIS PARAGRAPH IS EVER REACHED).
044900     IF CHG-MODIFY-DESC
045000         IF AT-STATUS(AUT-IDX) NOT EQUAL TO "P"
045100             MOVE "*** MODIFY ONLY ALLOWED WHILE PENDING" TO
045200                  WS-REJECT-REASON
045300         END-IF
045400         GO TO 300-EXIT.
045500
045600     MOVE "*** UNKNOWN STATUS-CHANGE CODE" TO WS-REJECT-REASON.
045700 300-EXIT.
045800     EXIT.
045900
046000 700-WRITE-AUTH-TABLE.
046100     MOVE "700-WRITE-AUTH-TABLE" TO PARA-NAME.
046200     PERFORM 720-WRITE-ONE-AUTH-ROW
046300         VARYING AUT-IDX FROM 1 BY 1
046400         UNTIL AUT-IDX > AUT-TBL-COUNT.
046500 700-EXIT.
046600     EXIT.
046700
046800 720-WRITE-ONE-AUTH-ROW.
046900     MOVE AT-ID(AUT-IDX)           TO AUT-ID.
047000     MOVE AT-PATIENT-ID(AUT-IDX)   TO AUT-PATIENT-ID.
047100     MOVE AT-SERVICE-TYPE(AUT-IDX) TO AUT-SERVICE-TYPE.
047200     MOVE AT-DESCRIPTION(AUT-IDX)  TO AUT-DESCRIPTION.
047300     MOVE AT-REQUEST-DATE(AUT-IDX) TO AUT-REQUEST-DATE.
047400     MOVE AT-STATUS(AUT-IDX)       TO AUT-STATUS.
047500     MOVE AT-REQUESTED-BY(AUT-IDX) TO AUT-REQUESTED-BY.
047600     MOVE AT-DELETED-FLAG(AUT-IDX) TO AUT-DELETED-FLAG.
047700     WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC.
047800
047900 710-WRITE-REJECT-LINE.
048000     MOVE "710-WRITE-REJECT-LINE" TO PARA-NAME.
048100     MOVE CHG-AUT-ID      TO RJL-AUT-ID-O.
048200     MOVE CHG-NEW-STATUS  TO RJL-NEW-STATUS-O.
048300     MOVE WS-REJECT-REASON TO RJL-REASON-O.
048400     WRITE REPORT-LINE FROM WS-REJECT-LINE.
048500     ADD +1 TO RECORDS-REJECTED.
048600 710-EXIT.
048700     EXIT.
048800
048900 800-OPEN-FILES.
049000     MOVE "800-OPEN-FILES" TO PARA-NAME.
049100     OPEN INPUT  AUTH-FILE, USER-FILE, STCHG-FILE.
049200     OPEN OUTPUT AUTH-OUT-FILE, REPORT-FILE, SYSOUT.
049300 800-EXIT.
049400     EXIT.
049500
049600 850-CLOSE-FILES.
049700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049800     CLOSE AUTH-FILE, USER-FILE, STCHG-FILE,
049900           AUTH-OUT-FILE, REPORT-FILE, SYSOUT.
050000 850-EXIT.
050100     EXIT.
050200
050300 900-CLEANUP.
050400     MOVE "900-CLEANUP" TO PARA-NAME.
050500     IF WS-AR-APPLIED = ZERO AND WS-AR-REJECTED = ZERO
050600         DISPLAY "** NO STATUS-CHANGE TRANSACTIONS WERE READ".
050700     PERFORM 700-WRITE-AUTH-TABLE THRU 700-EXIT.
050800     MOVE RECORDS-READ     TO TOT-READ-O.
050900     MOVE RECORDS-APPLIED  TO TOT-APPLIED-O.
051000     MOVE RECORDS-REJECTED TO TOT-REJECTED-O.
051100     WRITE REPORT-LINE FROM WS-TOTAL-LINE.
051200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051300     DISPLAY "** RECORDS READ **          " RECORDS-READ.
051400     DISPLAY "** RECORDS APPLIED **       " RECORDS-APPLIED.
051500     DISPLAY "** RECORDS REJECTED **      " RECORDS-REJECTED.
051600     DISPLAY "******** NORMAL END OF JOB UPDSTAT ********".
051700 900-EXIT.
051800     EXIT.
051900
052000 1000-ABEND-RTN.
052100     MOVE ABEND-REC TO SYSOUT-REC.
052200     WRITE SYSOUT-REC.
052300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052400     DISPLAY "*** ABNORMAL END OF JOB-UPDSTAT ***" UPON CONSOLE.
052500     DIVIDE ZERO-VAL INTO ONE-VAL.
