000100******************************************************************
000200* INSRESP - INSURER COVERAGE RESPONSE RECORD                    *
000300* STANDS IN FOR THE OLD ON-LINE CALL TO THE CARRIER'S VALIDATION *
000400* SERVICE.  ONE RECORD PER AUTHORIZATION TO BE EVALUATED, KEYED  *
000500* BY AUTHORIZATION ID, SORTED ASCENDING BY INS-AUTH-ID SO EVALAUT*
000600* CAN SEARCH-ALL THE IN-MEMORY TABLE BUILT FROM THIS FILE.       *
000700* FIXED LENGTH 36 - NO SLACK BYTES.                              *
000800******************************************************************
000900 01  INSURANCE-RESPONSE-REC.
001000     05  INS-AUTH-ID                 PIC X(10).
001100     05  INS-COVERAGE-PCT            PIC 9(03).
001200     05  INS-ESTIMATED-COST          PIC S9(9)V99.
001300     05  INS-AUTH-CODE               PIC X(12).
