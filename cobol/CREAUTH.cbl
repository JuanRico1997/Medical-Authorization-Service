000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CREAUTH.                                            HC-402  
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY CREATE-AUTHORIZATION-REQUEST
001300*          FILE PRODUCED BY THE PHYSICIAN/ADMIN INTAKE SCREENS.
001400*
001500*          IT CONTAINS ONE REQUEST RECORD PER NEW AUTHORIZATION
001600*          A DOCTOR OR ADMINISTRATOR WANTS OPENED ON BEHALF OF A
001700*          PATIENT.
001800*
001900*          THE PROGRAM EDITS EACH REQUEST, CONFIRMS THE PATIENT
002000*          AND REQUESTING USER ON THE MASTER FILES, AND WRITES A
002100*          NEW PENDING AUTHORIZATION TO AUTH-OUT-FILE.  REJECTS
002200*          ARE COUNTED AND LISTED, NOT WRITTEN.
002300*
002400******************************************************************
002500*  CHANGE LOG                                                   *
002600*  012388 JS   ORIGINAL CODING.                                 *
002700*  051690 JS   ADDED THE REQUESTING-USER LOOKUP AGAINST          *
002800*              USER-FILE - CLAIMS REVIEW WAS SEEING REQUESTS     *
002900*              FILED UNDER USER IDS THAT DID NOT EXIST.          *
003000*  082293 DWK  DESCRIPTION LENGTH EDIT NOW CALLS STRLTH INSTEAD  *
003100*              OF COUNTING TRAILING SPACES INLINE (TICKET HC-055)*
003200*  091798 TGD  Y2K FIX - ACCEPT WS-DATE FROM DATE REPLACED BY    *
003300*              FUNCTION CURRENT-DATE; REQUEST DATE NOW CARRIES   *
003400*              A 4-DIGIT YEAR.                                  *
003500*  032001 KJP  PATIENT MUST NOW BE ACTIVE, NOT JUST PRESENT AND  *
003600*              NOT DELETED, BEFORE A REQUEST IS ACCEPTED         *
003700*              (TICKET HC-196).                                 *
003800*  081609 MEB  RENAMED FROM "DALYEDIT" LINEAGE TO "CREAUTH" FOR  *
003900*              THE AUTHORIZATION REWRITE (TICKET HC-402).       *
004000*              DROPPED THE ROOM/EQUIPMENT/DB2 DIAGNOSIS EDITS    *
004100*              ENTIRELY - THIS RUN ONLY OPENS AUTHORIZATIONS.    *
004200*  022213 KJP  AUT-ID NOW GENERATED FROM A STRAIGHT SEQUENCE     *
004300*              COUNTER INSTEAD OF BORROWING THE REQUEST'S OWN    *
004400*              KEY - DUPLICATE KEYS WERE SLIPPING THROUGH        *
004500*              (TICKET HC-276).                                 *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT PATIENT-FILE
006000     ASSIGN TO UT-S-PATIENT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS PAT-FS.
006300
006400     SELECT USER-FILE
006500     ASSIGN TO UT-S-USERS
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS USR-FS.
006800
006900****** ONE RECORD PER NEW AUTHORIZATION A DOCTOR OR ADMIN WANTS
007000****** OPENED.  SAME 141-BYTE LAYOUT AS AUTH-OUT-FILE - ONLY THE
007100****** PATIENT-ID/SERVICE-TYPE/DESCRIPTION/REQUESTED-BY FIELDS
007200****** ARE MEANINGFUL ON THE WAY IN.
007300     SELECT AUTH-REQUEST-FILE
007400     ASSIGN TO UT-S-AUTHREQ
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS REQ-FS.
007700
007800     SELECT AUTH-OUT-FILE
007900     ASSIGN TO UT-S-AUTHOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS AUO-FS.
008200
008300     SELECT REPORT-FILE
008400     ASSIGN TO UT-S-CREARPT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS RPT-FS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                   PIC X(130).
009700
009800 FD  PATIENT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 128 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PATIENT-FILE-REC.
010400 01  PATIENT-FILE-REC             PIC X(128).
010500
010600 FD  USER-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 42 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS USER-FILE-REC.
011200 01  USER-FILE-REC                PIC X(42).
011300
011400 FD  AUTH-REQUEST-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 141 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS AUTH-REQUEST-REC.
012000 01  AUTH-REQUEST-REC             PIC X(141).
012100
012200* ALTERNATE VIEW - LETS 900-READ-AUTHREQ TRACE THE INCOMING
012300* PATIENT-ID WITHOUT WAITING FOR THE FULL "INTO" MOVE TO
012400* AUTH-MASTER-REC TO COMPLETE.
012500 01  ARQ-REC-PEEK REDEFINES AUTH-REQUEST-REC.
012600     05  ARQ-ID-PEEK              PIC X(10).
012700     05  ARQ-PATIENT-ID-PEEK      PIC X(10).
012800     05  FILLER                   PIC X(121).
012900
013000 FD  AUTH-OUT-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 141 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS AUTH-OUT-REC.
013600 01  AUTH-OUT-REC                 PIC X(141).
013700
013800 FD  REPORT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS REPORT-LINE.
014400 01  REPORT-LINE                  PIC X(132).
014500
014600 WORKING-STORAGE SECTION.
014700 01  FILE-STATUS-CODES.
014800     05  PAT-FS                   PIC X(2).
014900         88  PAT-EOF                  VALUE "10".
015000     05  USR-FS                   PIC X(2).
015100         88  USR-EOF                  VALUE "10".
015200     05  REQ-FS                   PIC X(2).
015300     05  AUO-FS                   PIC X(2).
015400     05  RPT-FS                   PIC X(2).
015500
015600 01  FLAGS-AND-SWITCHES.
015700     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
015800         88  NO-MORE-DATA             VALUE "N".
015900     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
016000         88  RECORD-ERROR-FOUND       VALUE "Y".
016100         88  VALID-RECORD              VALUE "N".
016200     05  PATIENT-FOUND-SW         PIC X(01) VALUE "N".
016300         88  PATIENT-WAS-FOUND        VALUE "Y".
016400     05  USER-FOUND-SW            PIC X(01) VALUE "N".
016500         88  USER-WAS-FOUND           VALUE "Y".
016600
016700 COPY PATIENT.
016800 COPY USERREC.
016900 COPY AUTHREC.
017000
017100* PATIENT TABLE - SAME SEARCH-ALL IDIOM AS EVALAUTH.
017200 01  WS-PATIENT-TABLE.
017300     05  PT-ROW OCCURS 5000 TIMES
017400         ASCENDING KEY IS PT-PAT-ID
017500         INDEXED BY PAT-IDX.
017600         10  PT-PAT-ID            PIC X(10).
017700         10  PT-DOCUMENT-NUMBER   PIC X(12).
017800         10  PT-FIRST-NAME        PIC X(20).
017900         10  PT-LAST-NAME         PIC X(20).
018000         10  PT-EMAIL             PIC X(40).
018100         10  PT-PHONE             PIC X(15).
018200         10  PT-AFFIL-STATUS      PIC X(01).
018300         10  PT-AFFIL-TYPE        PIC X(01).
018400         10  PT-AFFIL-DATE        PIC 9(08).
018500         10  PT-DELETED-FLAG      PIC X(01).
018600         10  FILLER               PIC X(05).
018700
018800* REQUESTING-USER TABLE - SAME TRICK, KEYED BY USR-ID.
018900 01  WS-USER-TABLE.
019000     05  UT-ROW OCCURS 5000 TIMES
019100         ASCENDING KEY IS UT-USR-ID
019200         INDEXED BY USR-IDX.
019300         10  UT-USR-ID            PIC X(10).
019400         10  UT-USERNAME          PIC X(20).
019500         10  UT-ROLE              PIC X(01).
019600         10  UT-PATIENT-ID        PIC X(10).
019700         10  UT-ACTIVE-FLAG       PIC X(01).
019800
019900 01  WS-CURRENT-DATE-FIELDS.
020000     05  WS-CURRENT-DATE.
020100         10  WS-CURRENT-YYYY      PIC 9(04).
020200         10  WS-CURRENT-MM        PIC 9(02).
020300         10  WS-CURRENT-DD        PIC 9(02).
020400     05  WS-CURRENT-TIME.
020500         10  WS-CURRENT-HH        PIC 9(02).
020600         10  WS-CURRENT-MI        PIC 9(02).
020700         10  WS-CURRENT-SS        PIC 9(02).
020800         10  WS-CURRENT-MS        PIC 9(02).
020900     05  WS-DIFF-FROM-GMT         PIC S9(04).
021000 77  WS-PROCESS-DATE              PIC 9(08).
021100
021200 01  WS-NEW-AUT-ID-O              PIC X(10).
021300 01  WS-NEW-AUT-ID-EDIT REDEFINES WS-NEW-AUT-ID-O.
021400     05  FILLER                  PIC X(04) VALUE "AUT-".
021500     05  WS-NEW-AUT-ID-SEQ       PIC 9(06).
021600
021700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021800     05  RECORDS-READ             PIC S9(9) COMP.
021900     05  RECORDS-ACCEPTED         PIC S9(9) COMP.
022000     05  RECORDS-REJECTED         PIC S9(9) COMP.
022100     05  PAT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
022200     05  USR-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
022300     05  WS-NEXT-AUT-SEQ          PIC S9(9) COMP VALUE ZERO.
022400     05  STR-LTH                  PIC S9(04) COMP VALUE 0.
022500     05  TLN-RETURN-CD            PIC S9(04) COMP VALUE 0.
022600
022700* ALTERNATE VIEW - LETS 999-CLEANUP TEST THE ACCEPT/REJECT PAIR
022800* IN ONE SHOT RATHER THAN TWO SEPARATE COMPARES.
022900 01  WS-ACCEPT-REJECT-PAIR REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
023000     05  FILLER                   PIC S9(9) COMP.
023100     05  WS-AR-ACCEPTED           PIC S9(9) COMP.
023200     05  WS-AR-REJECTED           PIC S9(9) COMP.
023300     05  FILLER                   PIC X(16).
023400
023500 01  WS-REJECT-REASON             PIC X(40).
023600
023700 01  WS-HDR-LINE.
023800     05  FILLER     PIC X(36) VALUE
023900         "AUTHORIZATION CREATE-REQUEST REPORT".
024000     05  FILLER     PIC X(11) VALUE "RUN DATE: ".
024100     05  HDR-YYYY   PIC 9(04).
024200     05  FILLER     PIC X(01) VALUE "-".
024300     05  HDR-MM     PIC 9(02).
024400     05  FILLER     PIC X(01) VALUE "-".
024500     05  HDR-DD     PIC 9(02).
024600     05  FILLER     PIC X(75) VALUE SPACES.
024700
024800 01  WS-REJECT-LINE.
024900     05  FILLER              PIC X(04) VALUE SPACES.
025000     05  FILLER              PIC X(09) VALUE "REJECTED ".
025100     05  RJL-PATIENT-ID-O    PIC X(11).
025200     05  RJL-REQUESTED-BY-O  PIC X(11).
025300     05  FILLER              PIC X(08) VALUE "REASON: ".
025400     05  RJL-REASON-O        PIC X(40).
025500     05  FILLER              PIC X(49) VALUE SPACES.
025600
025700 01  WS-TOTAL-LINE.
025800     05  FILLER              PIC X(04) VALUE SPACES.
025900     05  FILLER              PIC X(13) VALUE "GRAND TOTALS ".
026000     05  FILLER              PIC X(06) VALUE "READ: ".
026100     05  TOT-READ-O          PIC ZZZ,ZZ9.
026200     05  FILLER              PIC X(03) VALUE SPACES.
026300     05  FILLER              PIC X(10) VALUE "ACCEPTED: ".
026400     05  TOT-ACCEPTED-O      PIC ZZZ,ZZ9.
026500     05  FILLER              PIC X(03) VALUE SPACES.
026600     05  FILLER              PIC X(10) VALUE "REJECTED: ".
026700     05  TOT-REJECTED-O      PIC ZZZ,ZZ9.
026800     05  FILLER              PIC X(62) VALUE SPACES.
026900
027000 COPY ABENDREC.
027100
027200 PROCEDURE DIVISION.
027300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027400     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
027500     PERFORM 999-CLEANUP THRU 999-EXIT.
027600     MOVE +0 TO RETURN-CODE.
027700     GOBACK.
027800
027900 000-HOUSEKEEPING.
028000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028100     DISPLAY "******** BEGIN JOB CREAUTH ********".
028200     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
028300     MOVE WS-CURRENT-DATE TO WS-PROCESS-DATE.
028400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600
028700     PERFORM 050-LOAD-PATIENT-TABLE
028800         VARYING PAT-IDX FROM 1 BY 1
028900         UNTIL PAT-EOF OR PAT-IDX > 5000.
029000     PERFORM 060-LOAD-USER-TABLE
029100         VARYING USR-IDX FROM 1 BY 1
029200         UNTIL USR-EOF OR USR-IDX > 5000.
029300
029400     MOVE WS-CURRENT-YYYY TO HDR-YYYY.
029500     MOVE WS-CURRENT-MM   TO HDR-MM.
029600     MOVE WS-CURRENT-DD   TO HDR-DD.
029700     WRITE REPORT-LINE FROM WS-HDR-LINE.
029800
029900     PERFORM 900-READ-AUTHREQ THRU 900-EXIT.
030000 000-EXIT.
030100     EXIT.
030200
030300 050-LOAD-PATIENT-TABLE.
030400     READ PATIENT-FILE INTO PATIENT-MASTER-REC
030500         AT END
030600             MOVE "10" TO PAT-FS
030700             GO TO 050-EXIT
030800     END-READ
030900     MOVE PAT-ID               TO PT-PAT-ID(PAT-IDX)
031000     MOVE PAT-DOCUMENT-NUMBER  TO PT-DOCUMENT-NUMBER(PAT-IDX)
031100     MOVE PAT-FIRST-NAME       TO PT-FIRST-NAME(PAT-IDX)
031200     MOVE PAT-LAST-NAME        TO PT-LAST-NAME(PAT-IDX)
031300     MOVE PAT-EMAIL            TO PT-EMAIL(PAT-IDX)
031400     MOVE PAT-PHONE            TO PT-PHONE(PAT-IDX)
031500     MOVE PAT-AFFIL-STATUS     TO PT-AFFIL-STATUS(PAT-IDX)
031600     MOVE PAT-AFFIL-TYPE       TO PT-AFFIL-TYPE(PAT-IDX)
031700     MOVE PAT-AFFIL-DATE       TO PT-AFFIL-DATE(PAT-IDX)
031800     MOVE PAT-DELETED-FLAG     TO PT-DELETED-FLAG(PAT-IDX)
031900     ADD +1 TO PAT-TBL-COUNT.
032000 050-EXIT.
032100     EXIT.
032200
032300 060-LOAD-USER-TABLE.
032400     READ USER-FILE INTO SYSTEM-USER-REC
032500         AT END
032600             MOVE "10" TO USR-FS
032700             GO TO 060-EXIT
032800     END-READ
032900     MOVE USR-ID               TO UT-USR-ID(USR-IDX)
033000     MOVE USR-USERNAME         TO UT-USERNAME(USR-IDX)
033100     MOVE USR-ROLE             TO UT-ROLE(USR-IDX)
033200     MOVE USR-PATIENT-ID       TO UT-PATIENT-ID(USR-IDX)
033300     MOVE USR-ACTIVE-FLAG      TO UT-ACTIVE-FLAG(USR-IDX)
033400     ADD +1 TO USR-TBL-COUNT.
033500 060-EXIT.
033600     EXIT.
033700
033800 100-MAINLINE.
033900     MOVE "100-MAINLINE" TO PARA-NAME.
034000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
034100
034200     IF RECORD-ERROR-FOUND
034300         ADD +1 TO RECORDS-REJECTED
034400         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
034500     ELSE
034600         ADD +1 TO RECORDS-ACCEPTED
034700         PERFORM 700-WRITE-NEW-AUTH THRU 700-EXIT.
034800
034900     PERFORM 900-READ-AUTHREQ THRU 900-EXIT.
035000 100-EXIT.
035100     EXIT.
035200
035300 300-FIELD-EDITS.
035400     MOVE "300-FIELD-EDITS" TO PARA-NAME.
035500     MOVE "N" TO ERROR-FOUND-SW.
035600     MOVE SPACES TO WS-REJECT-REASON.
035700
035800     IF AUT-PATIENT-ID OF AUTH-MASTER-REC = SPACES
035900        MOVE "*** MISSING PATIENT-ID" TO WS-REJECT-REASON
036000        MOVE "Y" TO ERROR-FOUND-SW
036100        GO TO 300-EXIT.
036200
036300     IF NOT AUT-VALID-SVC-TYPE
036400        MOVE "*** INVALID SERVICE-TYPE" TO WS-REJECT-REASON
036500        MOVE "Y" TO ERROR-FOUND-SW
036600        GO TO 300-EXIT.
036700
036800     IF AUT-REQUESTED-BY OF AUTH-MASTER-REC = SPACES
036900        MOVE "*** MISSING REQUESTED-BY" TO WS-REJECT-REASON
037000        MOVE "Y" TO ERROR-FOUND-SW
037100        GO TO 300-EXIT.
037200
037300     IF AUT-DESCRIPTION OF AUTH-MASTER-REC = SPACES
037400        MOVE "*** MISSING DESCRIPTION" TO WS-REJECT-REASON
037500        MOVE "Y" TO ERROR-FOUND-SW
037600        GO TO 300-EXIT.
037700
037800     CALL "TRIMLEN" USING AUT-DESCRIPTION OF AUTH-MASTER-REC,
037900                           STR-LTH.
038000     IF STR-LTH < 10
038100        MOVE "*** DESCRIPTION SHORTER THAN 10 CHARS" TO
038200             WS-REJECT-REASON
038300        MOVE "Y" TO ERROR-FOUND-SW
038400        GO TO 300-EXIT.
038500
038600     PERFORM 400-CHECK-PATIENT THRU 400-EXIT.
038700     IF VALID-RECORD
038800         PERFORM 500-CHECK-REQUESTED-BY THRU 500-EXIT.
038900 300-EXIT.
039000     EXIT.
039100
039200 400-CHECK-PATIENT.
039300     MOVE "400-CHECK-PATIENT" TO PARA-NAME.
039400     MOVE "N" TO PATIENT-FOUND-SW.
039500     SET PAT-IDX TO 1.
039600     SEARCH ALL PT-ROW
039700         WHEN PT-PAT-ID(PAT-IDX) = AUT-PATIENT-ID OF
039800                                    AUTH-MASTER-REC
039900             MOVE "Y" TO PATIENT-FOUND-SW
040000     END-SEARCH.
040100
040200     IF NOT PATIENT-WAS-FOUND
040300        MOVE "*** PATIENT NOT FOUND" TO WS-REJECT-REASON
040400        MOVE "Y" TO ERROR-FOUND-SW
040500        GO TO 400-EXIT.
040600
040700     IF PT-DELETED-FLAG(PAT-IDX) = "Y"
040800        MOVE "*** PATIENT IS DELETED" TO WS-REJECT-REASON
040900        MOVE "Y" TO ERROR-FOUND-SW
041000        GO TO 400-EXIT.
041100
041200     IF PT-AFFIL-STATUS(PAT-IDX) NOT EQUAL TO "A"
041300        MOVE "*** PATIENT NOT ACTIVE" TO WS-REJECT-REASON
041400        MOVE "Y" TO ERROR-FOUND-SW
041500        GO TO 400-EXIT.
041600 400-EXIT.
041700     EXIT.
041800
041900 500-CHECK-REQUESTED-BY.
042000     MOVE "500-CHECK-REQUESTED-BY" TO PARA-NAME.
042100     MOVE "N" TO USER-FOUND-SW.
042200     SET USR-IDX TO 1.
042300     SEARCH ALL UT-ROW
042400         WHEN UT-USR-ID(USR-IDX) = AUT-REQUESTED-BY OF
042500                                    AUTH-MASTER-REC
042600             MOVE "Y" TO USER-FOUND-SW
042700     END-SEARCH.
042800
042900     IF NOT USER-WAS-FOUND
043000        MOVE "*** REQUESTING USER NOT FOUND" TO WS-REJECT-REASON
043100        MOVE "Y" TO ERROR-FOUND-SW.
043200 500-EXIT.
043300     EXIT.
043400
043500 700-WRITE-NEW-AUTH.
043600     MOVE "700-WRITE-NEW-AUTH" TO PARA-NAME.
043700     ADD +1 TO WS-NEXT-AUT-SEQ.
043800     MOVE WS-NEXT-AUT-SEQ   TO WS-NEW-AUT-ID-SEQ.
043900     MOVE WS-NEW-AUT-ID-O   TO AUT-ID.
044000     SET AUT-PENDING        TO TRUE.
044100     MOVE WS-PROCESS-DATE   TO AUT-REQUEST-DATE.
044200     MOVE "N"               TO AUT-DELETED-FLAG.
044300     WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC.
044400 700-EXIT.
044500     EXIT.
044600
044700 710-WRITE-REJECT-LINE.
044800     MOVE "710-WRITE-REJECT-LINE" TO PARA-NAME.
044900     MOVE AUT-PATIENT-ID OF AUTH-MASTER-REC TO RJL-PATIENT-ID-O.
045000     MOVE AUT-REQUESTED-BY OF AUTH-MASTER-REC
045100                              TO RJL-REQUESTED-BY-O.
045200     MOVE WS-REJECT-REASON TO RJL-REASON-O.
045300     WRITE REPORT-LINE FROM WS-REJECT-LINE.
045400 710-EXIT.
045500     EXIT.
045600
045700 800-OPEN-FILES.
045800     MOVE "800-OPEN-FILES" TO PARA-NAME.
045900     OPEN INPUT  PATIENT-FILE, USER-FILE, AUTH-REQUEST-FILE.
046000     OPEN OUTPUT AUTH-OUT-FILE, REPORT-FILE, SYSOUT.
046100 800-EXIT.
046200     EXIT.
046300
046400 850-CLOSE-FILES.
046500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046600     CLOSE PATIENT-FILE, USER-FILE, AUTH-REQUEST-FILE,
046700           AUTH-OUT-FILE, REPORT-FILE, SYSOUT.
046800 850-EXIT.
046900     EXIT.
047000
047100 900-READ-AUTHREQ.
047200     READ AUTH-REQUEST-FILE INTO AUTH-MASTER-REC
047300         AT END
047400             MOVE "N" TO MORE-DATA-SW
047500         GO TO 900-EXIT
047600     END-READ.
047700     DISPLAY "AUTHREQ READ - PATIENT " ARQ-PATIENT-ID-PEEK.
047800     ADD +1 TO RECORDS-READ.
047900 900-EXIT.
048000     EXIT.
048100
048200 999-CLEANUP.
048300     MOVE "999-CLEANUP" TO PARA-NAME.
048400     IF WS-AR-ACCEPTED = ZERO AND WS-AR-REJECTED = ZERO
048500         DISPLAY "** NO AUTHORIZATION REQUESTS WERE ON THE FILE".
048600     MOVE RECORDS-READ     TO TOT-READ-O.
048700     MOVE RECORDS-ACCEPTED TO TOT-ACCEPTED-O.
048800     MOVE RECORDS-REJECTED TO TOT-REJECTED-O.
048900     WRITE REPORT-LINE FROM WS-TOTAL-LINE.
049000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049100     DISPLAY "** RECORDS READ **          " RECORDS-READ.
049200     DISPLAY "** RECORDS ACCEPTED **      " RECORDS-ACCEPTED.
049300     DISPLAY "** RECORDS REJECTED **      " RECORDS-REJECTED.
049400     DISPLAY "******** NORMAL END OF JOB CREAUTH ********".
049500 999-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900     MOVE ABEND-REC TO SYSOUT-REC.
050000     WRITE SYSOUT-REC.
050100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050200     DISPLAY "*** ABNORMAL END OF JOB-CREAUTH ***" UPON CONSOLE.
050300     DIVIDE ZERO-VAL INTO ONE-VAL.
