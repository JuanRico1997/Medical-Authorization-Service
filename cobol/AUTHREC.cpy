000100******************************************************************
000200* AUTHREC - MEDICAL AUTHORIZATION REQUEST RECORD                 *
000300* SAME LAYOUT FOR AUTH-FILE (INPUT) AND AUTH-OUT-FILE (OUTPUT) - *
000400* THE EVALUATE/CREATE/UPDATE-STATUS PROGRAMS ALL MOVE THIS       *
000500* RECORD THROUGH UNCHANGED EXCEPT FOR THE FIELDS THEY OWN.       *
000600* FIXED LENGTH 141 - NO SLACK BYTES ON THE PRIMARY VIEW.         *
000700******************************************************************
000800 01  AUTH-MASTER-REC.
000900     05  AUT-ID                      PIC X(10).
001000     05  AUT-PATIENT-ID              PIC X(10).
001100     05  AUT-SERVICE-TYPE            PIC X(01).
001200         88  AUT-CONSULTA                VALUE "C".
001300         88  AUT-PROCEDIMIENTO            VALUE "P".
001400         88  AUT-CIRUGIA                  VALUE "S".
001500         88  AUT-VALID-SVC-TYPE
001600                     VALUES ARE "C", "P", "S".
001700     05  AUT-DESCRIPTION             PIC X(100).
001800     05  AUT-REQUEST-DATE            PIC 9(08).
001900     05  AUT-STATUS                  PIC X(01).
002000         88  AUT-PENDING                  VALUE "P".
002100         88  AUT-UNDER-REVIEW              VALUE "R".
002200         88  AUT-APPROVED                  VALUE "A".
002300         88  AUT-REJECTED                  VALUE "X".
002400         88  AUT-FINAL-STATUS
002500                     VALUES ARE "A", "X".
002600     05  AUT-REQUESTED-BY            PIC X(10).
002700     05  AUT-DELETED-FLAG            PIC X(01).
002800         88  AUT-DELETED                  VALUE "Y".
002900         88  AUT-NOT-DELETED              VALUE "N".
003000
003100* ALTERNATE VIEW - LETS THE EVALUATION/REPORTING PARAGRAPHS GET
003200* AT THE REQUEST DATE AS YYYY/MM/DD WITHOUT A SEPARATE MOVE.
003300 01  AUTH-MASTER-REC-DTE REDEFINES AUTH-MASTER-REC.
003400     05  FILLER                      PIC X(111).
003500     05  AUT-REQUEST-DATE-BRK.
003600         10  AUT-REQUEST-YYYY        PIC 9(04).
003700         10  AUT-REQUEST-MM          PIC 9(02).
003800         10  AUT-REQUEST-DD          PIC 9(02).
003900     05  FILLER                      PIC X(22).
