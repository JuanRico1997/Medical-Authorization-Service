000100******************************************************************
000200* ABENDREC - COMMON DIAGNOSTIC/ABEND RECORD                     *
000300* SHARED BY ALL MEDICAL AUTHORIZATION BATCH PROGRAMS SO THAT    *
000400* OPERATIONS SEES THE SAME SYSOUT LAYOUT NO MATTER WHICH STEP   *
000500* BLEW UP.  WRITTEN TO SYSOUT-REC, THEN A DIVIDE-BY-ZERO FORCES *
000600* A U-ABEND SO THE JOB SHOWS UP ON THE OPERATOR CONSOLE.        *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                  PIC X(32).
001000     05  ABEND-REASON                PIC X(40).
001100     05  EXPECTED-VAL                PIC X(10).
001200     05  ACTUAL-VAL                  PIC X(10).
001300     05  FILLER                      PIC X(8).
001400
001500 77  ZERO-VAL                        PIC S9(1) COMP VALUE ZERO.
001600 77  ONE-VAL                         PIC S9(1) COMP VALUE +1.
