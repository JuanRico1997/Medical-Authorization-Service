000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EVALAUTH.                                           HC-402  
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/90.
000600 DATE-COMPILED. 02/11/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  021190 JS   ORIGINAL CODING - EVALUATE-AUTHORIZATION BATCH,   *
001100*              REPLACES THE MANUAL COVERAGE-REVIEW WORKSHEET    *
001200*              CLAIMS REVIEW FILLED OUT BY HAND.                *
001300*  061591 JS   ADDED THE PER-SERVICE-TYPE SUBTOTAL BREAK ON      *
001400*              EVALRPT - CLAIMS REVIEW WANTED IT GROUPED TO      *
001500*              MATCH THEIR WEEKLY BINDER.                       *
001600*  032693 DWK  PATIENT TABLE NOW BUILT FROM PATIENT-FILE VIA     *
001700*              SEARCH ALL INSTEAD OF A VSAM RANDOM READ PER      *
001800*              AUTHORIZATION - TOO MANY EXCPS ON THE OLD WAY.    *
001900*  110894 DWK  INSURANCE-RESPONSE LOOKUP ADDED - THE CARRIER'S   *
002000*              ON-LINE VALIDATION CALL WAS REPLACED BY A DAILY   *
002100*              EXTRACT FILE (TICKET HC-079).                    *
002200*  091798 TGD  Y2K FIX - ACCEPT WS-DATE FROM DATE REPLACED BY    *
002300*              FUNCTION CURRENT-DATE THROUGHOUT; ALL DATE        *
002400*              FIELDS WIDENED TO A 4-DIGIT YEAR.                 *
002500*  042299 TGD  EVL-ID GENERATION MOVED OFF THE JULIAN DAY        *
002600*              COUNTER AND ONTO A STRAIGHT SEQUENCE NUMBER SO    *
002700*              IT SURVIVES THE CENTURY ROLLOVER (TICKET HC-218). *
002800*  071502 KJP  "AN AUTHORIZATION MAY BE EVALUATED AT MOST ONCE"  *
002900*              CHECK ADDED - A PENDING RECORD WHOSE AUT-ID IS    *
003000*              ALREADY IN THIS RUN'S RESULTS TABLE IS REJECTED   *
003100*              RATHER THAN RE-EVALUATED (TICKET HC-255).         *
003200*  081609 MEB  RENAMED FROM "DALYUPDT"/"PATLIST" LINEAGE TO      *
003300*              "EVALAUTH" FOR THE AUTHORIZATION REWRITE          *
003400*              (TICKET HC-402).  DROPPED THE VSAM PATIENT        *
003500*              MASTER AND ROOM/EQUIPMENT CHARGE LOGIC ENTIRELY.  *
003600*  030511 MEB  ADDED SKIPPED-IN-ERROR COUNT TO THE GRAND TOTAL   *
003700*              LINE PER AUDIT REQUEST (TICKET HC-430).           *
003800*  051413 KJP  COVCALC RETURN-CD OF +2 (BAD COVERAGE-PERCENT     *
003900*              FROM THE CARRIER) NOW SKIPPED-IN-ERROR LIKE A     *
004000*              MISSING RESPONSE ROW INSTEAD OF ABENDING THE      *
004100*              WHOLE RUN (TICKET HC-520).                       *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PATIENT-FILE
005300     ASSIGN TO UT-S-PATIENT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS PAT-FS.
005600
005700     SELECT AUTH-FILE
005800     ASSIGN TO UT-S-AUTHIN
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS AUT-FS.
006100
006200     SELECT INSURANCE-FILE
006300     ASSIGN TO UT-S-INSUR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS INS-FS.
006600
006700     SELECT AUTH-OUT-FILE
006800     ASSIGN TO UT-S-AUTHOUT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS AUO-FS.
007100
007200     SELECT EVAL-FILE
007300     ASSIGN TO UT-S-EVALOUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS EVL-FS.
007600
007700     SELECT REPORT-FILE
007800     ASSIGN TO UT-S-EVALRPT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RPT-FS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400****** PATIENT MASTER, SORTED ASCENDING BY PAT-ID, LOADED WHOLE
008500****** INTO PATIENT-TABLE AT HOUSEKEEPING TIME.
008600 FD  PATIENT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 128 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PATIENT-FILE-REC.
009200 01  PATIENT-FILE-REC             PIC X(128).
009300
009400****** PENDING AND NON-PENDING AUTHORIZATION REQUESTS, ANY ORDER.
009500****** ONLY PENDING/NOT-DELETED ROWS ARE EVALUATED THIS RUN.
009600 FD  AUTH-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 141 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS AUTH-FILE-REC.
010200 01  AUTH-FILE-REC                PIC X(141).
010300
010400* ALTERNATE VIEW - LETS 100-MAINLINE TRACE WHICH AUT-ID/STATUS
010500* CAME OFF THE FILE WITHOUT WAITING ON THE "INTO" MOVE.
010600 01  AUF-REC-PEEK REDEFINES AUTH-FILE-REC.
010700     05  AUF-ID-PEEK              PIC X(10).
010800     05  FILLER                   PIC X(119).
010900     05  AUF-STATUS-PEEK          PIC X(01).
011000     05  FILLER                   PIC X(11).
011100
011200****** CARRIER COVERAGE RESPONSE EXTRACT, SORTED ASCENDING BY
011300****** INS-AUTH-ID, LOADED WHOLE INTO INSURANCE-TABLE.
011400 FD  INSURANCE-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 36 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS INSURANCE-FILE-REC.
012000 01  INSURANCE-FILE-REC           PIC X(36).
012100
012200****** REWRITTEN AUTHORIZATIONS - APPROVED/REJECTED ROWS CARRY
012300****** THEIR NEW STATUS, EVERYTHING ELSE PASSES THROUGH AS-IS.
012400 FD  AUTH-OUT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 141 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS AUTH-OUT-REC.
013000 01  AUTH-OUT-REC                 PIC X(141).
013100
013200****** ONE EVAL-FILE ROW PER AUTHORIZATION ACTUALLY EVALUATED.
013300 FD  EVAL-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 101 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS EVAL-FILE-REC.
013900 01  EVAL-FILE-REC                PIC X(101).
014000
014100****** EVALUATION REPORT - PRINT FILE, 132 COLUMNS.
014200 FD  REPORT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS REPORT-LINE.
014800 01  REPORT-LINE                  PIC X(132).
014900
015000 WORKING-STORAGE SECTION.
015100 01  FILE-STATUS-CODES.
015200     05  PAT-FS                   PIC X(2).
015300         88  PAT-EOF                  VALUE "10".
015400     05  AUT-FS                   PIC X(2).
015500         88  AUT-EOF                  VALUE "10".
015600     05  INS-FS                   PIC X(2).
015700         88  INS-EOF                  VALUE "10".
015800     05  AUO-FS                   PIC X(2).
015900     05  EVL-FS                   PIC X(2).
016000     05  RPT-FS                   PIC X(2).
016100
016200 01  MORE-AUTH-SW                 PIC X(01) VALUE "Y".
016300     88  NO-MORE-AUTH                 VALUE "N".
016400     88  MORE-AUTH                    VALUE "Y".
016500
016600 COPY PATIENT.
016700 COPY AUTHREC.
016800 COPY INSRESP.
016900 COPY EVALREC.
017000
017100* PATIENT TABLE - LOADED FROM THE SORTED PATIENT-FILE, SEARCHED
017200* ALL (BINARY) BY PAT-ID.  5000 ROWS IS THE CURRENT MEMBERSHIP
017300* CEILING - SEE TICKET HC-402.
017400 01  WS-PATIENT-TABLE.
017500     05  PT-ROW OCCURS 5000 TIMES
017600         ASCENDING KEY IS PT-PAT-ID
017700         INDEXED BY PAT-IDX.
017800         10  PT-PAT-ID            PIC X(10).
017900         10  PT-DOCUMENT-NUMBER   PIC X(12).
018000         10  PT-FIRST-NAME        PIC X(20).
018100         10  PT-LAST-NAME         PIC X(20).
018200         10  PT-EMAIL             PIC X(40).
018300         10  PT-PHONE             PIC X(15).
018400         10  PT-AFFIL-STATUS      PIC X(01).
018500         10  PT-AFFIL-TYPE        PIC X(01).
018600         10  PT-AFFIL-DATE        PIC 9(08).
018700         10  PT-DELETED-FLAG      PIC X(01).
018800        10  FILLER               PIC X(05).
018900* INSURANCE RESPONSE TABLE - LOADED FROM THE SORTED INSURANCE
019000* FILE, SEARCHED ALL BY AUTH ID.
019100 01  WS-INSURANCE-TABLE.
019200     05  IT-ROW OCCURS 5000 TIMES
019300         ASCENDING KEY IS IT-AUTH-ID
019400         INDEXED BY INS-IDX.
019500         10  IT-AUTH-ID           PIC X(10).
019600         10  IT-COVERAGE-PCT      PIC 9(03).
019700         10  IT-ESTIMATED-COST    PIC S9(9)V99.
019800         10  IT-AUTH-CODE         PIC X(12).
019900        10  FILLER               PIC X(07).
020000* EVALUATION RESULTS TABLE - ONE ROW PER AUTHORIZATION ACTUALLY
020100* EVALUATED THIS RUN, BUILT DURING 100-MAINLINE AND CONSUMED BY
020200* THE REPORT PARAGRAPHS (800-SERIES) IN THREE SERVICE-TYPE
020300* PASSES SO THE REPORT COMES OUT GROUPED EVEN THOUGH AUTH-FILE
020400* ARRIVES IN ANY ORDER.
020500 01  WS-RESULTS-TABLE.
020600     05  RES-ROW OCCURS 5000 TIMES INDEXED BY RES-IDX.
020700         10  RES-AUTH-ID          PIC X(10).
020800         10  RES-PATIENT-ID       PIC X(10).
020900         10  RES-PATIENT-NAME     PIC X(41).
021000         10  RES-SERVICE-TYPE     PIC X(01).
021100         10  RES-COVERAGE-PCT     PIC 9(03).
021200         10  RES-COPAY-PCT        PIC 9(03).
021300         10  RES-ESTIMATED-COST   PIC S9(9)V99.
021400         10  RES-COPAY-AMOUNT     PIC S9(9)V99.
021500         10  RES-COVERED-AMOUNT   PIC S9(9)V99.
021600         10  RES-APPROVED-FLAG    PIC X(01).
021700         10  RES-REASON           PIC X(30).
021800
021900* PER-SERVICE-TYPE CONTROL-BREAK TOTALS, LOADED BY REDEFINITION
022000* THE SAME WAY COVCALC LOADS ITS LIMIT TABLES.
022100 01  SVC-TYPE-LETTERS             PIC X(03) VALUE "CPS".
022200 01  SVC-TYPE-LIST REDEFINES SVC-TYPE-LETTERS.
022300     05  SVT-LETTER OCCURS 3 TIMES PIC X(01).
022400
022500 01  SVC-TOTALS-TABLE.
022600     05  SVT-ROW OCCURS 3 TIMES INDEXED BY SVC-IDX.
022700         10  SVT-SERVICE-TYPE     PIC X(01).
022800         10  SVT-COUNT-APPROVED   PIC S9(7) COMP.
022900         10  SVT-COUNT-REJECTED   PIC S9(7) COMP.
023000         10  SVT-TOTAL-COST       PIC S9(9)V99 COMP-3.
023100         10  SVT-TOTAL-COVERED    PIC S9(9)V99 COMP-3.
023200         10  SVT-TOTAL-COPAY      PIC S9(9)V99 COMP-3.
023300
023400 01  WS-CURRENT-DATE-FIELDS.
023500     05  WS-CURRENT-DATE.
023600         10  WS-CURRENT-YYYY      PIC 9(04).
023700         10  WS-CURRENT-MM        PIC 9(02).
023800         10  WS-CURRENT-DD        PIC 9(02).
023900     05  WS-CURRENT-TIME.
024000         10  WS-CURRENT-HH        PIC 9(02).
024100         10  WS-CURRENT-MI        PIC 9(02).
024200         10  WS-CURRENT-SS        PIC 9(02).
024300         10  WS-CURRENT-MS        PIC 9(02).
024400     05  WS-DIFF-FROM-GMT         PIC S9(04).
024500 77  WS-PROCESS-DATE               PIC 9(08).
024600
024700 01  COUNTERS-AND-ACCUMULATORS.
024800     05  RECORDS-READ             PIC S9(9) COMP.
024900     05  RECORDS-EVALUATED        PIC S9(9) COMP.
025000     05  RECORDS-APPROVED         PIC S9(9) COMP.
025100     05  RECORDS-REJECTED         PIC S9(9) COMP.
025200     05  RECORDS-SKIPPED-ERROR    PIC S9(9) COMP.
025300     05  TOTAL-ESTIMATED-COST     PIC S9(9)V99 COMP-3.
025400     05  TOTAL-COVERED-AMOUNT     PIC S9(9)V99 COMP-3.
025500     05  TOTAL-COPAY-AMOUNT       PIC S9(9)V99 COMP-3.
025600     05  WS-NEXT-EVAL-SEQ         PIC S9(9) COMP VALUE ZERO.
025700     05  PAT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
025800     05  INS-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
025900     05  RES-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
026000     05  WS-PAGE-NBR              PIC S9(4) COMP VALUE ZERO.
026100     05  WS-LINE-CT               PIC S9(4) COMP VALUE 99.
026200
026300 01  WS-EVL-ID-O                 PIC X(10).
026400 01  WS-EVL-ID-EDIT REDEFINES WS-EVL-ID-O.
026500     05  FILLER                  PIC X(04) VALUE "EVL-".
026600     05  WS-EVL-ID-SEQ           PIC 9(06).
026700
026800 01  WS-COVCALC-REC.
026900     05  WC-SERVICE-TYPE          PIC X(01).
027000     05  WC-AFFIL-TYPE            PIC X(01).
027100     05  WC-COVERAGE-PCT          PIC 9(03).
027200     05  WC-ESTIMATED-COST        PIC S9(9)V99.
027300     05  WC-COPAY-PCT             PIC 9(03).
027400     05  WC-COPAY-AMOUNT          PIC S9(9)V99.
027500     05  WC-COVERED-AMOUNT        PIC S9(9)V99.
027600     05  WC-APPROVED-FLAG         PIC X(01).
027700         88  WC-APPROVED              VALUE "Y".
027800         88  WC-REJECTED              VALUE "N".
027900     05  WC-REASON                PIC X(30).
028000 01  WC-RETURN-CD                 PIC S9(4) COMP.
028100
028200 01  PATIENT-FOUND-SW             PIC X(01) VALUE "N".
028300     88  PATIENT-WAS-FOUND            VALUE "Y".
028400 01  INSURANCE-FOUND-SW           PIC X(01) VALUE "N".
028500     88  INSURANCE-WAS-FOUND          VALUE "Y".
028600 01  DUP-EVAL-SW                  PIC X(01) VALUE "N".
028700     88  DUP-EVAL-IS-DUP              VALUE "Y".
028800
028900 01  WS-PAGE-HDR-LINE.
029000     05  FILLER                  PIC X(01) VALUE SPACE.
029100     05  FILLER                  PIC X(34) VALUE
029200         "MEDICAL AUTHORIZATION EVALUATION ".
029300     05  FILLER                  PIC X(07) VALUE "REPORT ".
029400     05  FILLER                  PIC X(11) VALUE "RUN DATE: ".
029500     05  HDR-DATE-O.
029600         10  HDR-YYYY            PIC 9(04).
029700         10  FILLER              PIC X(01) VALUE "-".
029800         10  HDR-MM              PIC 9(02).
029900         10  FILLER              PIC X(01) VALUE "-".
030000         10  HDR-DD              PIC 9(02).
030100     05  FILLER                  PIC X(26) VALUE SPACES.
030200     05  FILLER                  PIC X(05) VALUE "PAGE ".
030300     05  HDR-PAGE-O              PIC ZZZ9.
030400     05  FILLER                  PIC X(38) VALUE SPACES.
030500
030600 01  WS-COLUMN-HDR-LINE.
030700     05  FILLER     PIC X(11)  VALUE "AUTH-ID".
030800     05  FILLER     PIC X(11)  VALUE "PATIENT-ID".
030900     05  FILLER     PIC X(22)  VALUE "PATIENT NAME".
031000     05  FILLER     PIC X(04)  VALUE "SVC".
031100     05  FILLER     PIC X(07)  VALUE "COV%".
031200     05  FILLER     PIC X(07)  VALUE "COPAY%".
031300     05  FILLER     PIC X(17)  VALUE "ESTIMATED COST".
031400     05  FILLER     PIC X(15)  VALUE "COPAY AMT".
031500     05  FILLER     PIC X(15)  VALUE "COVERED AMT".
031600     05  FILLER     PIC X(10)  VALUE "OUTCOME".
031700     05  FILLER     PIC X(13)  VALUE "REASON".
031800
031900 01  WS-DETAIL-LINE.
032000     05  DTL-AUTH-ID-O           PIC X(11).
032100     05  DTL-PATIENT-ID-O        PIC X(11).
032200     05  DTL-PATIENT-NAME-O      PIC X(22).
032300     05  DTL-SVC-TYPE-O          PIC X(04).
032400     05  DTL-COVERAGE-PCT-O      PIC ZZ9.
032500     05  FILLER                  PIC X(04) VALUE SPACES.
032600     05  DTL-COPAY-PCT-O         PIC ZZ9.
032700     05  FILLER                  PIC X(04) VALUE SPACES.
032800     05  DTL-ESTIMATED-COST-O    PIC Z,ZZZ,ZZZ,ZZ9.99.
032900     05  FILLER                  PIC X(02) VALUE SPACES.
033000     05  DTL-COPAY-AMOUNT-O      PIC ZZZ,ZZ9.99.
033100     05  FILLER                  PIC X(02) VALUE SPACES.
033200     05  DTL-COVERED-AMOUNT-O    PIC Z,ZZZ,ZZ9.99.
033300     05  FILLER                  PIC X(01) VALUE SPACES.
033400     05  DTL-OUTCOME-O           PIC X(10).
033500     05  DTL-REASON-O            PIC X(30).
033600
033700 01  WS-SUBTOTAL-LINE.
033800     05  FILLER                  PIC X(04) VALUE SPACES.
033900     05  FILLER                  PIC X(18) VALUE
034000         "SUBTOTAL SERVICE ".
034100     05  STL-SVC-TYPE-O          PIC X(01).
034200     05  FILLER                  PIC X(03) VALUE SPACES.
034300     05  FILLER                  PIC X(10) VALUE "APPROVED: ".
034400     05  STL-APPROVED-O          PIC ZZZ,ZZ9.
034500     05  FILLER                  PIC X(03) VALUE SPACES.
034600     05  FILLER                  PIC X(10) VALUE "REJECTED: ".
034700     05  STL-REJECTED-O          PIC ZZZ,ZZ9.
034800     05  FILLER                  PIC X(03) VALUE SPACES.
034900     05  FILLER                  PIC X(06) VALUE "COST: ".
035000     05  STL-COST-O              PIC Z,ZZZ,ZZZ,ZZ9.99.
035100     05  FILLER                  PIC X(03) VALUE SPACES.
035200     05  FILLER                  PIC X(09) VALUE "COVERED: ".
035300     05  STL-COVERED-O           PIC Z,ZZZ,ZZZ,ZZ9.99.
035400     05  FILLER                  PIC X(03) VALUE SPACES.
035500     05  FILLER                  PIC X(07) VALUE "COPAY: ".
035600     05  STL-COPAY-O             PIC Z,ZZZ,ZZZ,ZZ9.99.
035700
035800 01  WS-GRAND-TOTAL-LINE.
035900     05  FILLER                  PIC X(04) VALUE SPACES.
036000     05  FILLER                  PIC X(13) VALUE "GRAND TOTALS ".
036100     05  FILLER                  PIC X(06) VALUE "READ: ".
036200     05  GTL-READ-O              PIC ZZZ,ZZ9.
036300     05  FILLER                  PIC X(03) VALUE SPACES.
036400     05  FILLER                  PIC X(06) VALUE "EVAL: ".
036500     05  GTL-EVAL-O              PIC ZZZ,ZZ9.
036600     05  FILLER                  PIC X(03) VALUE SPACES.
036700     05  FILLER                  PIC X(05) VALUE "APP: ".
036800     05  GTL-APPROVED-O          PIC ZZZ,ZZ9.
036900     05  FILLER                  PIC X(03) VALUE SPACES.
037000     05  FILLER                  PIC X(05) VALUE "REJ: ".
037100     05  GTL-REJECTED-O          PIC ZZZ,ZZ9.
037200     05  FILLER                  PIC X(03) VALUE SPACES.
037300     05  FILLER                  PIC X(05) VALUE "ERR: ".
037400     05  GTL-ERROR-O             PIC ZZZ,ZZ9.
037500     05  FILLER                  PIC X(07) VALUE SPACES.
037600     05  GTL-COST-O              PIC Z,ZZZ,ZZZ,ZZ9.99.
037700     05  FILLER                  PIC X(02) VALUE SPACES.
037800     05  GTL-COVERED-O           PIC Z,ZZZ,ZZZ,ZZ9.99.
037900     05  FILLER                  PIC X(02) VALUE SPACES.
038000     05  GTL-COPAY-O             PIC Z,ZZZ,ZZZ,ZZ9.99.
038100
038200 COPY ABENDREC.
038300
038400 PROCEDURE DIVISION.
038500     PERFORM 000-HOUSEKEEPING.
038600     PERFORM 100-MAINLINE UNTIL NO-MORE-AUTH.
038700     PERFORM 800-WRITE-REPORT.
038800     PERFORM 900-CLEANUP.
038900     MOVE ZERO TO RETURN-CODE.
039000     GOBACK.
039100
039200 000-HOUSEKEEPING.
039300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039400     DISPLAY "******** BEGIN JOB EVALAUTH ********".
039500     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
039600     MOVE WS-CURRENT-DATE TO WS-PROCESS-DATE.
039700
039800     INITIALIZE COUNTERS-AND-ACCUMULATORS, SVC-TOTALS-TABLE.
039900     PERFORM 010-LOAD-SVC-TOTALS-TABLE
040000         VARYING SVC-IDX FROM 1 BY 1 UNTIL SVC-IDX > 3.
040100
040200     OPEN INPUT  PATIENT-FILE, AUTH-FILE, INSURANCE-FILE.
040300     OPEN OUTPUT AUTH-OUT-FILE, EVAL-FILE, REPORT-FILE.
040400
040500     PERFORM 050-LOAD-PATIENT-TABLE
040600         VARYING PAT-IDX FROM 1 BY 1
040700         UNTIL PAT-EOF OR PAT-IDX > 5000.
040800     PERFORM 060-LOAD-INSURANCE-TABLE
040900         VARYING INS-IDX FROM 1 BY 1
041000         UNTIL INS-EOF OR INS-IDX > 5000.
041100
041200     READ AUTH-FILE INTO AUTH-MASTER-REC
041300         AT END
041400             MOVE "N" TO MORE-AUTH-SW
041500     END-READ.
041600
041700 010-LOAD-SVC-TOTALS-TABLE.
041800     MOVE SVT-LETTER(SVC-IDX) TO SVT-SERVICE-TYPE(SVC-IDX).
041900
042000 050-LOAD-PATIENT-TABLE.
042100     READ PATIENT-FILE INTO PATIENT-MASTER-REC
042200         AT END
042300             MOVE "10" TO PAT-FS
042400             GO TO 050-EXIT
042500     END-READ
042600     MOVE PAT-ID               TO PT-PAT-ID(PAT-IDX)
042700     MOVE PAT-DOCUMENT-NUMBER  TO PT-DOCUMENT-NUMBER(PAT-IDX)
042800     MOVE PAT-FIRST-NAME       TO PT-FIRST-NAME(PAT-IDX)
042900     MOVE PAT-LAST-NAME        TO PT-LAST-NAME(PAT-IDX)
043000     MOVE PAT-EMAIL            TO PT-EMAIL(PAT-IDX)
043100     MOVE PAT-PHONE            TO PT-PHONE(PAT-IDX)
043200     MOVE PAT-AFFIL-STATUS     TO PT-AFFIL-STATUS(PAT-IDX)
043300     MOVE PAT-AFFIL-TYPE       TO PT-AFFIL-TYPE(PAT-IDX)
043400     MOVE PAT-AFFIL-DATE       TO PT-AFFIL-DATE(PAT-IDX)
043500     MOVE PAT-DELETED-FLAG     TO PT-DELETED-FLAG(PAT-IDX)
043600     ADD +1 TO PAT-TBL-COUNT.
043700 050-EXIT.
043800     EXIT.
043900
044000 060-LOAD-INSURANCE-TABLE.
044100     READ INSURANCE-FILE INTO INSURANCE-RESPONSE-REC
044200         AT END
044300             MOVE "10" TO INS-FS
044400             GO TO 060-EXIT
044500     END-READ
044600     MOVE INS-AUTH-ID          TO IT-AUTH-ID(INS-IDX)
044700     MOVE INS-COVERAGE-PCT     TO IT-COVERAGE-PCT(INS-IDX)
044800     MOVE INS-ESTIMATED-COST   TO IT-ESTIMATED-COST(INS-IDX)
044900     MOVE INS-AUTH-CODE        TO IT-AUTH-CODE(INS-IDX)
045000     ADD +1 TO INS-TBL-COUNT.
045100 060-EXIT.
045200     EXIT.
045300
045400 100-MAINLINE.
045500     MOVE "100-MAINLINE" TO PARA-NAME.
045600     ADD +1 TO RECORDS-READ.
045700     DISPLAY "AUTH READ - ID " AUF-ID-PEEK " STATUS "
045800         AUF-STATUS-PEEK.
045900
046000     IF AUT-PENDING AND AUT-NOT-DELETED
046100         PERFORM 200-EVALUATE-ONE-AUTH
046200     ELSE
046300         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC.
046400
046500     READ AUTH-FILE INTO AUTH-MASTER-REC
046600         AT END
046700             MOVE "N" TO MORE-AUTH-SW
046800     END-READ.
046900
047000 200-EVALUATE-ONE-AUTH.
047100     MOVE "200-EVALUATE-ONE-AUTH" TO PARA-NAME.
047200* TICKET HC-255 - AN AUTHORIZATION MAY BE EVALUATED AT MOST ONCE.
047300* A DUPLICATE AUT-ID ARRIVING PENDING TWICE IN THE SAME RUN IS
047400* BLOCKED AGAINST THE RESULTS ALREADY ACCUMULATED THIS RUN -
047500* THE STATE MACHINE (AUT-PENDING GATE IN 100-MAINLINE) ALREADY
047600* KEEPS A PRIOR DAY'S APPROVED/REJECTED RECORD FROM COMING BACK.
047700     MOVE "N" TO DUP-EVAL-SW.                                     HC-255  
047800     SET RES-IDX TO 1.                                            HC-255  
047900     SEARCH RES-ROW                                               HC-255  
048000         WHEN RES-IDX > RES-TBL-COUNT                             HC-255  
048100             CONTINUE                                             HC-255  
048200         WHEN RES-AUTH-ID(RES-IDX) = AUT-ID                       HC-255  
048300             MOVE "Y" TO DUP-EVAL-SW                              HC-255  
048400     END-SEARCH.                                                  HC-255  
048500     IF DUP-EVAL-IS-DUP                                           HC-255  
048600         ADD +1 TO RECORDS-SKIPPED-ERROR                          HC-255  
048700         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC                  HC-255  
048800         GO TO 200-EXIT.
048900
049000     MOVE "N" TO INSURANCE-FOUND-SW.
049100     SET INS-IDX TO 1.
049200     SEARCH ALL IT-ROW
049300         WHEN IT-AUTH-ID(INS-IDX) = AUT-ID
049400             MOVE "Y" TO INSURANCE-FOUND-SW
049500     END-SEARCH.
049600
049700     IF NOT INSURANCE-WAS-FOUND
049800* BATCH FLOW STEP 3 - MISSING RESPONSE STAYS PENDING
049900         ADD +1 TO RECORDS-SKIPPED-ERROR
050000         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC
050100         GO TO 200-EXIT.
050200
050300     MOVE "N" TO PATIENT-FOUND-SW.
050400     SET PAT-IDX TO 1.
050500     SEARCH ALL PT-ROW
050600         WHEN PT-PAT-ID(PAT-IDX) = AUT-PATIENT-ID
050700             MOVE "Y" TO PATIENT-FOUND-SW
050800     END-SEARCH.
050900
051000     IF NOT PATIENT-WAS-FOUND
051100         ADD +1 TO RECORDS-SKIPPED-ERROR
051200         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC
051300         GO TO 200-EXIT.
051400
051500     IF PT-DELETED-FLAG(PAT-IDX) = "Y"
051600         ADD +1 TO RECORDS-SKIPPED-ERROR
051700         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC
051800         GO TO 200-EXIT.
051900
052000     PERFORM 300-CALL-COVCALC.
052100     PERFORM 400-WRITE-EVAL-RECORD.
052200     PERFORM 500-UPDATE-AUTH-STATUS.
052300     PERFORM 600-ACCUMULATE-TOTALS.
052400     PERFORM 650-SAVE-RESULT-ROW.
052500
052600     WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC.
052700     ADD +1 TO RECORDS-EVALUATED.
052800 200-EXIT.
052900     EXIT.
053000
053100 300-CALL-COVCALC.
053200     MOVE "300-CALL-COVCALC" TO PARA-NAME.
053300     MOVE AUT-SERVICE-TYPE           TO WC-SERVICE-TYPE.
053400     MOVE PT-AFFIL-TYPE(PAT-IDX)     TO WC-AFFIL-TYPE.
053500     MOVE IT-COVERAGE-PCT(INS-IDX)   TO WC-COVERAGE-PCT.
053600     MOVE IT-ESTIMATED-COST(INS-IDX) TO WC-ESTIMATED-COST.
053700     MOVE ZERO TO WC-RETURN-CD.
053800     CALL "COVCALC" USING WS-COVCALC-REC, WC-RETURN-CD.
053900* TICKET HC-520 - A COVERAGE-PERCENT OVER 100 FROM THE CARRIER
054000* IS A BAD RESPONSE, NOT A BLOWN ESTIMATED-COST - IT STAYS
054100* PENDING THE SAME WAY A MISSING RESPONSE ROW DOES ABOVE,
054200* RATHER THAN TAKING DOWN THE WHOLE RUN.
054300     IF WC-RETURN-CD = +2
054400         ADD +1 TO RECORDS-SKIPPED-ERROR
054500         WRITE AUTH-OUT-REC FROM AUTH-MASTER-REC
054600         GO TO 200-EXIT.
054700     IF WC-RETURN-CD NOT EQUAL TO ZERO
054800         MOVE "** BAD RETURN-CODE FROM COVCALC" TO ABEND-REASON
054900         MOVE AUT-ID TO ACTUAL-VAL
055000         GO TO 1000-ABEND-RTN.
055100
055200 400-WRITE-EVAL-RECORD.
055300     MOVE "400-WRITE-EVAL-RECORD" TO PARA-NAME.
055400     ADD +1 TO WS-NEXT-EVAL-SEQ.
055500     MOVE WS-NEXT-EVAL-SEQ        TO WS-EVL-ID-SEQ.
055600     MOVE WS-EVL-ID-O             TO EVL-ID.
055700     MOVE AUT-ID                  TO EVL-AUTH-ID.
055800     MOVE WC-COVERAGE-PCT         TO EVL-COVERAGE-PCT.
055900     MOVE WC-COPAY-PCT            TO EVL-COPAY-PCT.
056000     MOVE WC-COPAY-AMOUNT         TO EVL-COPAY-AMOUNT.
056100     MOVE WC-COVERED-AMOUNT       TO EVL-COVERED-AMOUNT.
056200     MOVE WC-APPROVED-FLAG        TO EVL-APPROVED-FLAG.
056300     MOVE WS-PROCESS-DATE         TO EVL-EVAL-DATE.
056400     MOVE IT-AUTH-CODE(INS-IDX)   TO EVL-AUTH-CODE.
056500     MOVE WC-REASON               TO EVL-REASON.
056600     WRITE EVAL-FILE-REC FROM EVAL-DETAIL-REC.
056700
056800 500-UPDATE-AUTH-STATUS.
056900     MOVE "500-UPDATE-AUTH-STATUS" TO PARA-NAME.
057000     IF WC-APPROVED
057100         SET AUT-APPROVED TO TRUE
057200     ELSE
057300         SET AUT-REJECTED TO TRUE.
057400
057500 600-ACCUMULATE-TOTALS.
057600     MOVE "600-ACCUMULATE-TOTALS" TO PARA-NAME.
057700     ADD WC-ESTIMATED-COST   TO TOTAL-ESTIMATED-COST.
057800     ADD WC-COVERED-AMOUNT   TO TOTAL-COVERED-AMOUNT.
057900     ADD WC-COPAY-AMOUNT     TO TOTAL-COPAY-AMOUNT.
058000
058100     SET SVC-IDX TO 1.
058200     SEARCH SVT-ROW
058300         WHEN SVT-SERVICE-TYPE(SVC-IDX) = AUT-SERVICE-TYPE
058400             IF WC-APPROVED
058500                 ADD +1 TO RECORDS-APPROVED
058600                 ADD +1 TO SVT-COUNT-APPROVED(SVC-IDX)
058700             ELSE
058800                 ADD +1 TO RECORDS-REJECTED
058900                 ADD +1 TO SVT-COUNT-REJECTED(SVC-IDX)
059000             END-IF
059100             ADD WC-ESTIMATED-COST   TO SVT-TOTAL-COST(SVC-IDX)
059200             ADD WC-COVERED-AMOUNT   TO SVT-TOTAL-COVERED(SVC-IDX)
059300             ADD WC-COPAY-AMOUNT     TO SVT-TOTAL-COPAY(SVC-IDX)
059400     END-SEARCH.
059500
059600 650-SAVE-RESULT-ROW.
059700     MOVE "650-SAVE-RESULT-ROW" TO PARA-NAME.
059800     ADD +1 TO RES-TBL-COUNT.
059900     SET RES-IDX TO RES-TBL-COUNT.
060000     MOVE AUT-ID                 TO RES-AUTH-ID(RES-IDX).
060100     MOVE AUT-PATIENT-ID         TO RES-PATIENT-ID(RES-IDX).
060200     MOVE SPACES                 TO RES-PATIENT-NAME(RES-IDX).
060300     STRING PT-FIRST-NAME(PAT-IDX) DELIMITED BY SPACE
060400            " "                  DELIMITED BY SIZE
060500            PT-LAST-NAME(PAT-IDX) DELIMITED BY SPACE
060600            INTO RES-PATIENT-NAME(RES-IDX).
060700     MOVE AUT-SERVICE-TYPE       TO RES-SERVICE-TYPE(RES-IDX).
060800     MOVE WC-COVERAGE-PCT        TO RES-COVERAGE-PCT(RES-IDX).
060900     MOVE WC-COPAY-PCT           TO RES-COPAY-PCT(RES-IDX).
061000     MOVE WC-ESTIMATED-COST      TO RES-ESTIMATED-COST(RES-IDX).
061100     MOVE WC-COPAY-AMOUNT        TO RES-COPAY-AMOUNT(RES-IDX).
061200     MOVE WC-COVERED-AMOUNT      TO RES-COVERED-AMOUNT(RES-IDX).
061300     MOVE WC-APPROVED-FLAG       TO RES-APPROVED-FLAG(RES-IDX).
061400     MOVE WC-REASON              TO RES-REASON(RES-IDX).
061500
061600 800-WRITE-REPORT.
061700     MOVE "800-WRITE-REPORT" TO PARA-NAME.
061800     PERFORM 810-WRITE-PAGE-HDR.
061900     PERFORM 830-WRITE-ONE-SVC-GROUP
062000         VARYING SVC-IDX FROM 1 BY 1 UNTIL SVC-IDX > 3.
062100     PERFORM 880-WRITE-GRAND-TOTAL.
062200
062300 810-WRITE-PAGE-HDR.
062400     MOVE "810-WRITE-PAGE-HDR" TO PARA-NAME.
062500     ADD +1 TO WS-PAGE-NBR.
062600     MOVE WS-CURRENT-YYYY TO HDR-YYYY.
062700     MOVE WS-CURRENT-MM   TO HDR-MM.
062800     MOVE WS-CURRENT-DD   TO HDR-DD.
062900     MOVE WS-PAGE-NBR     TO HDR-PAGE-O.
063000     WRITE REPORT-LINE FROM WS-PAGE-HDR-LINE.
063100     WRITE REPORT-LINE FROM WS-COLUMN-HDR-LINE.
063200     MOVE ZERO TO WS-LINE-CT.
063300
063400 830-WRITE-ONE-SVC-GROUP.
063500     MOVE "830-WRITE-ONE-SVC-GROUP" TO PARA-NAME.
063600     PERFORM 840-WRITE-SVC-DETAILS
063700         VARYING RES-IDX FROM 1 BY 1
063800         UNTIL RES-IDX > RES-TBL-COUNT.
063900     PERFORM 870-WRITE-SUBTOTAL.
064000
064100 840-WRITE-SVC-DETAILS.
064200     MOVE "840-WRITE-SVC-DETAILS" TO PARA-NAME.
064300     IF RES-SERVICE-TYPE(RES-IDX) = SVT-SERVICE-TYPE(SVC-IDX)
064400         IF WS-LINE-CT > 55
064500             PERFORM 810-WRITE-PAGE-HDR
064600         END-IF
064700         PERFORM 850-MOVE-DETAIL-LINE
064800         WRITE REPORT-LINE FROM WS-DETAIL-LINE
064900         ADD +1 TO WS-LINE-CT.
065000
065100 850-MOVE-DETAIL-LINE.
065200     MOVE "850-MOVE-DETAIL-LINE" TO PARA-NAME.
065300     MOVE RES-AUTH-ID(RES-IDX)        TO DTL-AUTH-ID-O.
065400     MOVE RES-PATIENT-ID(RES-IDX)     TO DTL-PATIENT-ID-O.
065500     MOVE RES-PATIENT-NAME(RES-IDX)   TO DTL-PATIENT-NAME-O.
065600     MOVE RES-SERVICE-TYPE(RES-IDX)   TO DTL-SVC-TYPE-O.
065700     MOVE RES-COVERAGE-PCT(RES-IDX)   TO DTL-COVERAGE-PCT-O.
065800     MOVE RES-COPAY-PCT(RES-IDX)      TO DTL-COPAY-PCT-O.
065900     MOVE RES-ESTIMATED-COST(RES-IDX) TO DTL-ESTIMATED-COST-O.
066000     MOVE RES-COPAY-AMOUNT(RES-IDX)   TO DTL-COPAY-AMOUNT-O.
066100     MOVE RES-COVERED-AMOUNT(RES-IDX) TO DTL-COVERED-AMOUNT-O.
066200     MOVE RES-REASON(RES-IDX)         TO DTL-REASON-O.
066300     IF RES-APPROVED-FLAG(RES-IDX) = "Y"
066400         MOVE "APPROVED"  TO DTL-OUTCOME-O
066500     ELSE
066600         MOVE "REJECTED"  TO DTL-OUTCOME-O.
066700
066800 870-WRITE-SUBTOTAL.
066900     MOVE "870-WRITE-SUBTOTAL" TO PARA-NAME.
067000     MOVE SVT-SERVICE-TYPE(SVC-IDX) TO STL-SVC-TYPE-O.
067100     MOVE SVT-COUNT-APPROVED(SVC-IDX) TO STL-APPROVED-O.
067200     MOVE SVT-COUNT-REJECTED(SVC-IDX) TO STL-REJECTED-O.
067300     MOVE SVT-TOTAL-COST(SVC-IDX)     TO STL-COST-O.
067400     MOVE SVT-TOTAL-COVERED(SVC-IDX)  TO STL-COVERED-O.
067500     MOVE SVT-TOTAL-COPAY(SVC-IDX)    TO STL-COPAY-O.
067600     WRITE REPORT-LINE FROM WS-SUBTOTAL-LINE.
067700     ADD +1 TO WS-LINE-CT.
067800
067900 880-WRITE-GRAND-TOTAL.
068000     MOVE "880-WRITE-GRAND-TOTAL" TO PARA-NAME.
068100     MOVE RECORDS-READ          TO GTL-READ-O.
068200     MOVE RECORDS-EVALUATED     TO GTL-EVAL-O.
068300     MOVE RECORDS-APPROVED      TO GTL-APPROVED-O.
068400     MOVE RECORDS-REJECTED      TO GTL-REJECTED-O.
068500     MOVE RECORDS-SKIPPED-ERROR TO GTL-ERROR-O.
068600     MOVE TOTAL-ESTIMATED-COST  TO GTL-COST-O.
068700     MOVE TOTAL-COVERED-AMOUNT  TO GTL-COVERED-O.
068800     MOVE TOTAL-COPAY-AMOUNT    TO GTL-COPAY-O.
068900     WRITE REPORT-LINE FROM WS-GRAND-TOTAL-LINE.
069000
069100 700-CLOSE-FILES.
069200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
069300     CLOSE PATIENT-FILE, AUTH-FILE, INSURANCE-FILE,
069400           AUTH-OUT-FILE, EVAL-FILE, REPORT-FILE.
069500 700-EXIT.
069600     EXIT.
069700
069800 900-CLEANUP.
069900     MOVE "900-CLEANUP" TO PARA-NAME.
070000     PERFORM 700-CLOSE-FILES.
070100     DISPLAY "** RECORDS READ **          " RECORDS-READ.
070200     DISPLAY "** RECORDS EVALUATED **     " RECORDS-EVALUATED.
070300     DISPLAY "** RECORDS APPROVED **      " RECORDS-APPROVED.
070400     DISPLAY "** RECORDS REJECTED **      " RECORDS-REJECTED.
070500     DISPLAY "** RECORDS SKIPPED IN ERROR **"
070600              RECORDS-SKIPPED-ERROR.
070700     DISPLAY "******** NORMAL END OF JOB EVALAUTH ********".
070800 900-EXIT.
070900     EXIT.
071000
071100 1000-ABEND-RTN.
071200     MOVE ABEND-REC TO REPORT-LINE.
071300     WRITE REPORT-LINE.
071400     PERFORM 700-CLOSE-FILES.
071500     DISPLAY "*** ABNORMAL END OF JOB-EVALAUTH ***" UPON CONSOLE.
071600     DIVIDE ZERO-VAL INTO ONE-VAL.
