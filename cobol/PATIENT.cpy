000100******************************************************************
000200* PATIENT - AFFILIATE/PATIENT MASTER RECORD                     *
000300* MOVED IN VIA "READ PATIENT-FILE INTO PATIENT-MASTER-REC" AND   *
000400* OUT VIA "WRITE ... FROM PATIENT-MASTER-REC" IN EVERY PROGRAM   *
000500* THAT TOUCHES THE PATIENT MASTER.  FIXED LENGTH 128 - NO SLACK  *
000600* BYTES, SO THERE IS NO TRAILING FILLER ON THIS ONE (SEE THE     *
000700* REDEFINES BELOW FOR THE SPARE-BYTE VIEWS).                     *
000800******************************************************************
000900 01  PATIENT-MASTER-REC.
001000     05  PAT-ID                      PIC X(10).
001100     05  PAT-DOCUMENT-NUMBER         PIC X(12).
001200     05  PAT-FIRST-NAME              PIC X(20).
001300     05  PAT-LAST-NAME               PIC X(20).
001400     05  PAT-EMAIL                   PIC X(40).
001500     05  PAT-PHONE                   PIC X(15).
001600     05  PAT-AFFIL-STATUS            PIC X(01).
001700         88  PAT-ACTIVE                  VALUE "A".
001800         88  PAT-INACTIVE                VALUE "I".
001900         88  PAT-SUSPENDED               VALUE "S".
002000         88  PAT-VALID-STATUS            VALUES ARE "A", "I", "S".
002100     05  PAT-AFFIL-TYPE              PIC X(01).
002200         88  PAT-CONTRIBUTIVO            VALUE "C".
002300         88  PAT-SUBSIDIADO              VALUE "S".
002400         88  PAT-ESPECIAL                VALUE "E".
002500         88  PAT-VALID-AFFIL-TYPE        VALUES ARE "C", "S", "E".
002600     05  PAT-AFFIL-DATE              PIC 9(08).
002700     05  PAT-DELETED-FLAG            PIC X(01).
002800         88  PAT-DELETED                 VALUE "Y".
002900         88  PAT-NOT-DELETED             VALUE "N".
003000
003100* ALTERNATE VIEW - BREAKS THE AFFILIATION DATE OUT FOR EDITS AND
003200* "AFFILIATION-DATE NOT IN THE FUTURE" COMPARES AGAINST WS-DATE.
003300 01  PATIENT-MASTER-REC-DTE REDEFINES PATIENT-MASTER-REC.
003400     05  FILLER                      PIC X(102).
003500     05  PAT-AFFIL-DATE-BRK.
003600         10  PAT-AFFIL-YYYY          PIC 9(04).
003700         10  PAT-AFFIL-MM            PIC 9(02).
003800         10  PAT-AFFIL-DD            PIC 9(02).
003900     05  FILLER                      PIC X(18).
