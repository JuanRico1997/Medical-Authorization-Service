000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATMAINT.                                           HC-402  
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/89.
000700 DATE-COMPILED. 06/19/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  061989 JS   ORIGINAL CODING - REPLACES THE OLD PATSRCH        *
001200*              TREATMENT/EQUIPMENT SEARCH CHAIN WITH A           *
001300*              PATIENT-AFFILIATE REGISTER/UPDATE/STATUS JOB.     *
001400*  040391 RLT  DUPLICATE-DOCUMENT CHECK ADDED AT REGISTRATION -  *
001500*              TWO AFFILIATES WERE ISSUED THE SAME CEDULA        *
001600*              NUMBER BY TWO DIFFERENT BRANCH OFFICES.           *
001700*  091798 TGD  Y2K REVIEW - AFFILIATION-DATE COMPARE NOW DONE    *
001800*              AGAINST FUNCTION CURRENT-DATE, NOT ACCEPT FROM    *
001900*              DATE (WHICH ONLY CARRIED A 2-DIGIT YEAR).         *
002000*  051302 KJP  EMAIL LOWER-CASED ON REGISTER AND UPDATE - REPORT *
002100*              MATCHING WAS CASE SENSITIVE DOWNSTREAM (HC-164).  *
002200*  081609 MEB  RENAMED FROM "PATSRCH" LINEAGE TO "PATMAINT" FOR  *
002300*              THE AUTHORIZATION REWRITE (TICKET HC-402).       *
002400*              ACTIVATE/SUSPEND/DELETE STATUS CODES ADDED TO     *
002500*              COVER THE FULL AFFILIATE LIFECYCLE (HC-402).      *
002600*  051913 KJP  RUN-DATE FIELD RESTORED TO A STANDALONE 77-LEVEL  *
002700*              ITEM AS THIS SHOP NORMALLY DECLARES IT - NO       *
002800*              REDEFINES WAS NEEDED ON THE YYYYMMDD BREAKOUT.    *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT PATIENT-FILE
004300     ASSIGN TO UT-S-PATIENT
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS PAT-FS.
004600
004700****** ONE RECORD PER REGISTER/UPDATE/STATUS REQUEST, ANY ORDER.
004800     SELECT PAT-REQUEST-FILE
004900     ASSIGN TO UT-S-PATREQ
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS REQ-FS.
005200
005300     SELECT USER-FILE
005400     ASSIGN TO UT-S-USERS
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS USR-FS.
005700
005800     SELECT PATIENT-OUT-FILE
005900     ASSIGN TO UT-S-PATOUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS PTO-FS.
006200
006300     SELECT REPORT-FILE
006400     ASSIGN TO UT-S-PATRPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RPT-FS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC                   PIC X(130).
007700
007800 FD  PATIENT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 128 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS PATIENT-FILE-REC.
008400 01  PATIENT-FILE-REC             PIC X(128).
008500
008600****** REGISTER(R) / UPDATE(U) / ACTIVATE(A) / SUSPEND(S) /
008700****** DEACTIVATE(I) / DELETE(X) TRANSACTION, 140 BYTES.
008800 FD  PAT-REQUEST-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 140 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS PAT-REQUEST-REC.
009400 01  PAT-REQUEST-REC              PIC X(140).
009500* ALTERNATE VIEW - LETS 100-MAINLINE TRACE THE INCOMING
009600* TRANSACTION CODE AND PATIENT-ID AS SOON AS THE RECORD IS IN.
009700 01  PRQ-REC-PEEK REDEFINES PAT-REQUEST-REC.
009800     05  PRQ-TYPE-PEEK            PIC X(01).
009900     05  PRQ-PATIENT-ID-PEEK      PIC X(10).
010000     05  FILLER                   PIC X(129).
010100
010200 FD  USER-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 42 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS USER-FILE-REC.
010800 01  USER-FILE-REC                PIC X(42).
010900
011000 FD  PATIENT-OUT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 128 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS PATIENT-OUT-REC.
011600 01  PATIENT-OUT-REC              PIC X(128).
011700
011800 FD  REPORT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS REPORT-LINE.
012400 01  REPORT-LINE                  PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700 01  FILE-STATUS-CODES.
012800     05  PAT-FS                   PIC X(2).
012900         88  PAT-EOF                  VALUE "10".
013000     05  REQ-FS                   PIC X(2).
013100     05  USR-FS                   PIC X(2).
013200         88  USR-EOF                  VALUE "10".
013300     05  PTO-FS                   PIC X(2).
013400     05  RPT-FS                   PIC X(2).
013500
013600 01  MORE-REQUEST-SW              PIC X(01) VALUE "Y".
013700     88  NO-MORE-REQUEST              VALUE "N".
013800
013900 01  PAT-REQUEST-AREA.
014000     05  PRQ-REQUEST-TYPE         PIC X(01).
014100         88  PRQ-REGISTER              VALUE "R".
014200         88  PRQ-UPDATE                VALUE "U".
014300         88  PRQ-ACTIVATE              VALUE "A".
014400         88  PRQ-SUSPEND               VALUE "S".
014500         88  PRQ-DEACTIVATE            VALUE "I".
014600         88  PRQ-DELETE                VALUE "X".
014700     05  PRQ-PATIENT-ID           PIC X(10).
014800     05  PRQ-DOCUMENT-NUMBER      PIC X(12).
014900     05  PRQ-FIRST-NAME           PIC X(20).
015000     05  PRQ-LAST-NAME            PIC X(20).
015100     05  PRQ-EMAIL                PIC X(40).
015200     05  PRQ-PHONE                PIC X(15).
015300     05  PRQ-AFFIL-TYPE           PIC X(01).
015400     05  PRQ-AFFIL-DATE           PIC 9(08).
015500     05  PRQ-REQUESTED-BY         PIC X(10).
015600     05  FILLER                   PIC X(03).
015700
015800 COPY PATIENT.
015900 COPY USERREC.
016000
016100* WHOLE AFFILIATE MASTER HELD IN WORKING STORAGE SO REGISTER
016200* CAN APPEND A ROW AND UPDATE/STATUS CAN CHANGE ONE IN PLACE -
016300* THE TABLE IS REWRITTEN TO PATIENT-OUT-FILE AT CLEANUP.
016400 01  WS-PATIENT-TABLE.
016500     05  PT-ROW OCCURS 5000 TIMES
016600         ASCENDING KEY IS PT-PAT-ID
016700         INDEXED BY PAT-IDX.
016800         10  PT-PAT-ID            PIC X(10).
016900         10  PT-DOCUMENT-NUMBER   PIC X(12).
017000         10  PT-FIRST-NAME        PIC X(20).
017100         10  PT-LAST-NAME         PIC X(20).
017200         10  PT-EMAIL             PIC X(40).
017300         10  PT-PHONE             PIC X(15).
017400         10  PT-AFFIL-STATUS      PIC X(01).
017500         10  PT-AFFIL-TYPE        PIC X(01).
017600         10  PT-AFFIL-DATE        PIC 9(08).
017700         10  PT-DELETED-FLAG      PIC X(01).
017800         10  FILLER               PIC X(05).
017900* ALTERNATE VIEW - THE DOCUMENT-NUMBER DUPLICATE SCAN AT
018000* REGISTRATION WORKS OFF THIS REDEFINE SO A NEW COLUMN CAN BE
018100* BOLTED ON WITHOUT DISTURBING THE ASCENDING-KEY VIEW ABOVE.
018200 01  WS-PATIENT-TABLE-DOC REDEFINES WS-PATIENT-TABLE.
018300     05  PTD-ROW OCCURS 5000 TIMES INDEXED BY PTD-IDX.
018400         10  FILLER               PIC X(10).
018500         10  PTD-DOCUMENT-NUMBER  PIC X(12).
018600         10  FILLER               PIC X(111).
018700
018800* REQUESTING-USER TABLE - SORTED ASCENDING, SEARCH ALL, FOR THE
018900* ADMIN-ONLY CHECK ON DEACTIVATE.
019000 01  WS-USER-TABLE.
019100     05  UT-ROW OCCURS 5000 TIMES
019200         ASCENDING KEY IS UT-USR-ID
019300         INDEXED BY USR-IDX.
019400         10  UT-USR-ID            PIC X(10).
019500         10  UT-ROLE              PIC X(01).
019600         10  FILLER               PIC X(03).
019700
019800 77  WS-PROCESS-DATE              PIC 9(08).
019900 01  WS-CURRENT-DATE-FIELDS.
020000     05  WS-CURR-YYYY             PIC 9(04).
020100     05  WS-CURR-MM               PIC 9(02).
020200     05  WS-CURR-DD               PIC 9(02).
020300     05  FILLER                   PIC X(10).
020400
020500 01  PATIENT-FOUND-SW             PIC X(01) VALUE "N".
020600     88  PATIENT-WAS-FOUND            VALUE "Y".
020700 01  DOCUMENT-DUP-SW              PIC X(01) VALUE "N".
020800     88  DOCUMENT-IS-DUP               VALUE "Y".
020900 01  USER-FOUND-SW                PIC X(01) VALUE "N".
021000     88  USER-WAS-FOUND                VALUE "Y".
021100
021200 01  COUNTERS-AND-ACCUMULATORS.
021300     05  RECORDS-READ             PIC S9(9) COMP.
021400     05  RECORDS-ACCEPTED         PIC S9(9) COMP.
021500     05  RECORDS-REJECTED         PIC S9(9) COMP.
021600     05  PAT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
021700     05  USR-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
021800     05  WS-NEXT-PAT-SEQ          PIC S9(9) COMP VALUE ZERO.
021900     05  AT-SIGN-CT               PIC S9(4) COMP.
022000     05  DOT-CT                   PIC S9(4) COMP.
022100     05  DOC-LTH                  PIC S9(4) COMP.
022200     05  NAM-LTH                  PIC S9(4) COMP.
022300
022400 01  WS-NEW-PAT-ID-O              PIC X(10).
022500 01  WS-NEW-PAT-ID-EDIT REDEFINES WS-NEW-PAT-ID-O.
022600     05  FILLER                   PIC X(04) VALUE "PAT-".
022700     05  WS-NEW-PAT-ID-SEQ        PIC 9(06).
022800
022900 01  WS-REJECT-REASON             PIC X(40).
023000* TRIMLEN'S LINKAGE FIELD IS PIC X(100) - SHORTER FIELDS ARE
023100* MOVED IN HERE FIRST SO THE CALL NEVER READS PAST THE REAL
023200* FIELD'S BOUNDARY.
023300 01  WS-TRIM-FIELD-100            PIC X(100).
023400 01  WS-WORK-EMAIL                PIC X(40).
023500 01  WS-WORK-FIRST-NAME           PIC X(20).
023600 01  WS-WORK-LAST-NAME            PIC X(20).
023700
023800 01  WS-HDR-LINE.
023900     05  FILLER     PIC X(34) VALUE
024000         "PATIENT MAINTENANCE REPORT".
024100     05  FILLER     PIC X(11) VALUE "RUN DATE: ".
024200     05  HDL-RUN-DATE-O.
024300         10  HDL-YYYY             PIC 9(04).
024400         10  FILLER               PIC X(01) VALUE "-".
024500         10  HDL-MM               PIC 9(02).
024600         10  FILLER               PIC X(01) VALUE "-".
024700         10  HDL-DD               PIC 9(02).
024800     05  FILLER     PIC X(77) VALUE SPACES.
024900
025000 01  WS-REJECT-LINE.
025100     05  FILLER              PIC X(04) VALUE SPACES.
025200     05  FILLER              PIC X(09) VALUE "REJECTED ".
025300     05  RJL-TYPE-O          PIC X(03).
025400     05  RJL-PAT-ID-O        PIC X(11).
025500     05  RJL-DOC-O           PIC X(13).
025600     05  FILLER              PIC X(08) VALUE "REASON: ".
025700     05  RJL-REASON-O        PIC X(40).
025800     05  FILLER              PIC X(44) VALUE SPACES.
025900
026000 01  WS-TOTAL-LINE.
026100     05  FILLER              PIC X(04) VALUE SPACES.
026200     05  FILLER              PIC X(13) VALUE "GRAND TOTALS ".
026300     05  FILLER              PIC X(06) VALUE "READ: ".
026400     05  TOT-READ-O          PIC ZZZ,ZZ9.
026500     05  FILLER              PIC X(03) VALUE SPACES.
026600     05  FILLER              PIC X(10) VALUE "ACCEPTED: ".
026700     05  TOT-ACCEPTED-O      PIC ZZZ,ZZ9.
026800     05  FILLER              PIC X(03) VALUE SPACES.
026900     05  FILLER              PIC X(10) VALUE "REJECTED: ".
027000     05  TOT-REJECTED-O      PIC ZZZ,ZZ9.
027100     05  FILLER              PIC X(62) VALUE SPACES.
027200
027300 COPY ABENDREC.
027400
027500 PROCEDURE DIVISION.
027600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027700     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-REQUEST.
027800     PERFORM 900-CLEANUP THRU 900-EXIT.
027900     MOVE ZERO TO RETURN-CODE.
028000     GOBACK.
028100
028200 000-HOUSEKEEPING.
028300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028400     DISPLAY "******** BEGIN JOB PATMAINT ********".
028500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028700
028800     PERFORM 050-LOAD-PATIENT-TABLE
028900         VARYING PAT-IDX FROM 1 BY 1
029000         UNTIL PAT-EOF OR PAT-IDX > 5000.
029100     PERFORM 060-LOAD-USER-TABLE
029200         VARYING USR-IDX FROM 1 BY 1
029300         UNTIL USR-EOF OR USR-IDX > 5000.
029400
029500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-PROCESS-DATE.
029600     MOVE WS-PROCESS-DATE(1:4) TO WS-CURR-YYYY.
029700     MOVE WS-PROCESS-DATE(5:2) TO WS-CURR-MM.
029800     MOVE WS-PROCESS-DATE(7:2) TO WS-CURR-DD.
029900     MOVE WS-CURR-YYYY TO HDL-YYYY.
030000     MOVE WS-CURR-MM   TO HDL-MM.
030100     MOVE WS-CURR-DD   TO HDL-DD.
030200     WRITE REPORT-LINE FROM WS-HDR-LINE.
030300
030400     READ PAT-REQUEST-FILE INTO PAT-REQUEST-AREA
030500         AT END
030600             MOVE "N" TO MORE-REQUEST-SW
030700     END-READ.
030800 000-EXIT.
030900     EXIT.
031000
031100 050-LOAD-PATIENT-TABLE.
031200     READ PATIENT-FILE INTO PATIENT-MASTER-REC
031300         AT END
031400             MOVE "10" TO PAT-FS
031500             GO TO 050-EXIT
031600     END-READ
031700     MOVE PAT-ID               TO PT-PAT-ID(PAT-IDX)
031800     MOVE PAT-DOCUMENT-NUMBER  TO PT-DOCUMENT-NUMBER(PAT-IDX)
031900     MOVE PAT-FIRST-NAME       TO PT-FIRST-NAME(PAT-IDX)
032000     MOVE PAT-LAST-NAME        TO PT-LAST-NAME(PAT-IDX)
032100     MOVE PAT-EMAIL            TO PT-EMAIL(PAT-IDX)
032200     MOVE PAT-PHONE            TO PT-PHONE(PAT-IDX)
032300     MOVE PAT-AFFIL-STATUS     TO PT-AFFIL-STATUS(PAT-IDX)
032400     MOVE PAT-AFFIL-TYPE       TO PT-AFFIL-TYPE(PAT-IDX)
032500     MOVE PAT-AFFIL-DATE       TO PT-AFFIL-DATE(PAT-IDX)
032600     MOVE PAT-DELETED-FLAG     TO PT-DELETED-FLAG(PAT-IDX)
032700     ADD +1 TO PAT-TBL-COUNT.
032800 050-EXIT.
032900     EXIT.
033000
033100 060-LOAD-USER-TABLE.
033200     READ USER-FILE INTO SYSTEM-USER-REC
033300         AT END
033400             MOVE "10" TO USR-FS
033500             GO TO 060-EXIT
033600     END-READ
033700     MOVE USR-ID               TO UT-USR-ID(USR-IDX)
033800     MOVE USR-ROLE             TO UT-ROLE(USR-IDX)
033900     ADD +1 TO USR-TBL-COUNT.
034000 060-EXIT.
034100     EXIT.
034200
034300 100-MAINLINE.
034400     MOVE "100-MAINLINE" TO PARA-NAME.
034500     DISPLAY "PATIENT REQUEST - TYPE " PRQ-TYPE-PEEK
034600         " PATIENT " PRQ-PATIENT-ID-PEEK.
034700     ADD +1 TO RECORDS-READ.
034800     MOVE SPACES TO WS-REJECT-REASON.
034900
035000     IF PRQ-REGISTER
035100         PERFORM 300-EDIT-REGISTER THRU 300-EXIT
035200     ELSE IF PRQ-UPDATE
035300         PERFORM 350-EDIT-UPDATE THRU 350-EXIT
035400     ELSE IF PRQ-ACTIVATE OR PRQ-SUSPEND OR PRQ-DEACTIVATE
035500             OR PRQ-DELETE
035600         PERFORM 400-APPLY-STATUS-CHANGE THRU 400-EXIT
035700     ELSE
035800         MOVE "*** UNKNOWN REQUEST TYPE" TO WS-REJECT-REASON
035900     END-IF
036000     END-IF
036100     END-IF.
036200
036300     IF WS-REJECT-REASON NOT EQUAL TO SPACES
036400         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT
036500     ELSE
036600         ADD +1 TO RECORDS-ACCEPTED
036700     END-IF.
036800
036900     READ PAT-REQUEST-FILE INTO PAT-REQUEST-AREA
037000         AT END
037100             MOVE "N" TO MORE-REQUEST-SW
037200     END-READ.
037300 100-EXIT.
037400     EXIT.
037500
037600* REGISTER - TICKET HC-112 ORIGINAL AND HC-164 EMAIL LOWER-CASE.
037700 300-EDIT-REGISTER.
037800     MOVE "300-EDIT-REGISTER" TO PARA-NAME.
037900
038000     MOVE PRQ-DOCUMENT-NUMBER TO WS-TRIM-FIELD-100.
038100     CALL "TRIMLEN" USING WS-TRIM-FIELD-100, DOC-LTH.
038200     IF DOC-LTH < 5
038300         MOVE "*** DOCUMENT NUMBER SHORTER THAN 5 CHARS" TO
038400              WS-REJECT-REASON
038500         GO TO 300-EXIT.
038600
038700     MOVE "N" TO DOCUMENT-DUP-SW.                                 040391  
038800     SET PTD-IDX TO 1.                                            040391  
038900     SEARCH PTD-ROW                                               040391  
039000         WHEN PTD-DOCUMENT-NUMBER(PTD-IDX) = PRQ-DOCUMENT-NUMBER  040391  
039100             MOVE "Y" TO DOCUMENT-DUP-SW                          040391  
039200     END-SEARCH.                                                  040391  
039300     IF DOCUMENT-IS-DUP                                           040391  
039400         MOVE "*** DUPLICATE DOCUMENT NUMBER" TO WS-REJECT-REASON 040391  
039500         GO TO 300-EXIT.                                          040391  
039600
039700     MOVE PRQ-FIRST-NAME TO WS-TRIM-FIELD-100.
039800     CALL "TRIMLEN" USING WS-TRIM-FIELD-100, NAM-LTH.
039900     IF NAM-LTH < 2
040000         MOVE "*** FIRST NAME SHORTER THAN 2 CHARS" TO
040100              WS-REJECT-REASON
040200         GO TO 300-EXIT.
040300
040400     MOVE PRQ-LAST-NAME TO WS-TRIM-FIELD-100.
040500     CALL "TRIMLEN" USING WS-TRIM-FIELD-100, NAM-LTH.
040600     IF NAM-LTH < 2
040700         MOVE "*** LAST NAME SHORTER THAN 2 CHARS" TO
040800              WS-REJECT-REASON
040900         GO TO 300-EXIT.
041000
041100     PERFORM 380-EDIT-EMAIL THRU 380-EXIT.
041200     IF WS-REJECT-REASON NOT EQUAL TO SPACES
041300         GO TO 300-EXIT.
041400
041500     IF PRQ-AFFIL-TYPE NOT EQUAL TO "C" AND
041600        PRQ-AFFIL-TYPE NOT EQUAL TO "S" AND
041700        PRQ-AFFIL-TYPE NOT EQUAL TO "E"
041800         MOVE "*** INVALID AFFILIATION TYPE" TO WS-REJECT-REASON
041900         GO TO 300-EXIT.
042000
042100     IF PRQ-AFFIL-DATE = ZERO
042200         MOVE "*** AFFILIATION DATE REQUIRED" TO WS-REJECT-REASON
042300         GO TO 300-EXIT.
042400     IF PRQ-AFFIL-DATE > WS-PROCESS-YYYYMMDD
042500         MOVE "*** AFFILIATION DATE IN THE FUTURE" TO
042600              WS-REJECT-REASON
042700         GO TO 300-EXIT.
042800
042900     PERFORM 320-APPEND-NEW-PATIENT THRU 320-EXIT.
043000 300-EXIT.
043100     EXIT.
043200
043300 320-APPEND-NEW-PATIENT.
043400     ADD +1 TO PAT-TBL-COUNT.
043500     SET PAT-IDX TO PAT-TBL-COUNT.
043600     ADD +1 TO WS-NEXT-PAT-SEQ.
043700     MOVE WS-NEXT-PAT-SEQ       TO WS-NEW-PAT-ID-SEQ.
043800     MOVE WS-NEW-PAT-ID-O       TO PT-PAT-ID(PAT-IDX).
043900     MOVE PRQ-DOCUMENT-NUMBER   TO PT-DOCUMENT-NUMBER(PAT-IDX).
044000     MOVE WS-WORK-FIRST-NAME    TO PT-FIRST-NAME(PAT-IDX).
044100     MOVE WS-WORK-LAST-NAME     TO PT-LAST-NAME(PAT-IDX).
044200     MOVE WS-WORK-EMAIL         TO PT-EMAIL(PAT-IDX).
044300     MOVE PRQ-PHONE             TO PT-PHONE(PAT-IDX).
044400     MOVE "A"                   TO PT-AFFIL-STATUS(PAT-IDX).
044500     MOVE PRQ-AFFIL-TYPE        TO PT-AFFIL-TYPE(PAT-IDX).
044600     MOVE PRQ-AFFIL-DATE        TO PT-AFFIL-DATE(PAT-IDX).
044700     MOVE "N"                   TO PT-DELETED-FLAG(PAT-IDX).
044800 320-EXIT.
044900     EXIT.
045000
045100* UPDATE - ONLY NAME AND EMAIL ARE RE-VALIDATED, PER HC-402.
045200 350-EDIT-UPDATE.
045300     MOVE "350-EDIT-UPDATE" TO PARA-NAME.
045400
045500     MOVE "N" TO PATIENT-FOUND-SW.
045600     SET PAT-IDX TO 1.
045700     SEARCH ALL PT-ROW
045800         WHEN PT-PAT-ID(PAT-IDX) = PRQ-PATIENT-ID
045900             MOVE "Y" TO PATIENT-FOUND-SW
046000     END-SEARCH.
046100     IF NOT PATIENT-WAS-FOUND
046200         MOVE "*** PATIENT NOT FOUND" TO WS-REJECT-REASON
046300         GO TO 350-EXIT.
046400     IF PT-DELETED-FLAG(PAT-IDX) = "Y"
046500         MOVE "*** PATIENT IS DELETED" TO WS-REJECT-REASON
046600         GO TO 350-EXIT.
046700
046800     MOVE PRQ-FIRST-NAME TO WS-TRIM-FIELD-100.
046900     CALL "TRIMLEN" USING WS-TRIM-FIELD-100, NAM-LTH.
047000     IF NAM-LTH < 2
047100         MOVE "*** FIRST NAME SHORTER THAN 2 CHARS" TO
047200              WS-REJECT-REASON
047300         GO TO 350-EXIT.
047400
047500     MOVE PRQ-LAST-NAME TO WS-TRIM-FIELD-100.
047600     CALL "TRIMLEN" USING WS-TRIM-FIELD-100, NAM-LTH.
047700     IF NAM-LTH < 2
047800         MOVE "*** LAST NAME SHORTER THAN 2 CHARS" TO
047900              WS-REJECT-REASON
048000         GO TO 350-EXIT.
048100
048200     PERFORM 380-EDIT-EMAIL THRU 380-EXIT.
048300     IF WS-REJECT-REASON NOT EQUAL TO SPACES
048400         GO TO 350-EXIT.
048500
048600     MOVE WS-WORK-FIRST-NAME    TO PT-FIRST-NAME(PAT-IDX).
048700     MOVE WS-WORK-LAST-NAME     TO PT-LAST-NAME(PAT-IDX).
048800     MOVE WS-WORK-EMAIL         TO PT-EMAIL(PAT-IDX).
048900 350-EXIT.
049000     EXIT.
049100
049200* TRIM THE NAMES (LEFT AS-IS, RIGHT-PADDED WITH TRIMLEN'S LENGTH)
049300* AND LOWER-CASE THE EMAIL VIA INSPECT CONVERTING - NO FUNCTION
049400* LOWER-CASE ON THIS COMPILER'S LEVEL (TICKET HC-164).
049500 380-EDIT-EMAIL.
049600     MOVE PRQ-FIRST-NAME TO WS-WORK-FIRST-NAME.
049700     MOVE PRQ-LAST-NAME  TO WS-WORK-LAST-NAME.
049800
049900     IF PRQ-EMAIL = SPACES
050000         MOVE "*** EMAIL ADDRESS REQUIRED" TO WS-REJECT-REASON
050100         GO TO 380-EXIT.
050200
050300     MOVE ZERO TO AT-SIGN-CT.
050400     MOVE ZERO TO DOT-CT.
050500     INSPECT PRQ-EMAIL TALLYING AT-SIGN-CT FOR ALL "@".
050600     INSPECT PRQ-EMAIL TALLYING DOT-CT FOR ALL ".".
050700     IF AT-SIGN-CT = ZERO OR DOT-CT = ZERO
050800         MOVE "*** EMAIL MUST CONTAIN @ AND ." TO WS-REJECT-REASON
050900         GO TO 380-EXIT.
051000
051100     MOVE PRQ-EMAIL TO WS-WORK-EMAIL.                             HC-164  
051200     INSPECT WS-WORK-EMAIL CONVERTING                             HC-164  
051300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          HC-164  
051400         "abcdefghijklmnopqrstuvwxyz".                            HC-164  
051500 380-EXIT.
051600     EXIT.
051700
051800* ACTIVATE / SUSPEND / DEACTIVATE / DELETE - THE AFFILIATE
051900* LIFECYCLE STATE MACHINE (TICKET HC-402).
052000 400-APPLY-STATUS-CHANGE.
052100     MOVE "400-APPLY-STATUS-CHANGE" TO PARA-NAME.
052200
052300     MOVE "N" TO PATIENT-FOUND-SW.
052400     SET PAT-IDX TO 1.
052500     SEARCH ALL PT-ROW
052600         WHEN PT-PAT-ID(PAT-IDX) = PRQ-PATIENT-ID
052700             MOVE "Y" TO PATIENT-FOUND-SW
052800     END-SEARCH.
052900     IF NOT PATIENT-WAS-FOUND
053000         MOVE "*** PATIENT NOT FOUND" TO WS-REJECT-REASON
053100         GO TO 400-EXIT.
053200
053300     IF PRQ-DEACTIVATE                                            HC-402  
053400         PERFORM 420-CHECK-ADMIN THRU 420-EXIT                    HC-402  
053500         IF WS-REJECT-REASON NOT EQUAL TO SPACES
053600             GO TO 400-EXIT
053700         END-IF
053800     END-IF.
053900
054000     IF PT-DELETED-FLAG(PAT-IDX) = "Y" AND NOT PRQ-DELETE
054100         MOVE "*** PATIENT IS DELETED" TO WS-REJECT-REASON
054200         GO TO 400-EXIT.
054300
054400     IF PRQ-ACTIVATE
054500         IF PT-DELETED-FLAG(PAT-IDX) = "Y"
054600            OR PT-AFFIL-STATUS(PAT-IDX) = "A"
054700             MOVE "*** CANNOT ACTIVATE - DELETED OR ACTIVE" TO
054800                  WS-REJECT-REASON
054900             GO TO 400-EXIT
055000         END-IF
055100         MOVE "A" TO PT-AFFIL-STATUS(PAT-IDX)
055200         GO TO 400-EXIT.
055300
055400     IF PRQ-SUSPEND
055500         IF PT-DELETED-FLAG(PAT-IDX) = "Y"
055600            OR PT-AFFIL-STATUS(PAT-IDX) = "S"
055700             MOVE "*** CANNOT SUSPEND - DELETED OR SUSPENDED" TO
055800                  WS-REJECT-REASON
055900             GO TO 400-EXIT
056000         END-IF
056100         MOVE "S" TO PT-AFFIL-STATUS(PAT-IDX)
056200         GO TO 400-EXIT.
056300
056400     IF PRQ-DEACTIVATE
056500         MOVE "I" TO PT-AFFIL-STATUS(PAT-IDX)
056600         GO TO 400-EXIT.
056700
056800     IF PRQ-DELETE
056900         IF PT-DELETED-FLAG(PAT-IDX) = "Y"
057000             MOVE "*** PATIENT ALREADY DELETED" TO
057100                  WS-REJECT-REASON
057200             GO TO 400-EXIT
057300         END-IF
057400         MOVE "Y" TO PT-DELETED-FLAG(PAT-IDX)
057500         MOVE "I" TO PT-AFFIL-STATUS(PAT-IDX)
057600         GO TO 400-EXIT.
057700 400-EXIT.
057800     EXIT.
057900
058000 420-CHECK-ADMIN.
058100     MOVE "N" TO USER-FOUND-SW.
058200     SET USR-IDX TO 1.
058300     SEARCH ALL UT-ROW
058400         WHEN UT-USR-ID(USR-IDX) = PRQ-REQUESTED-BY
058500             MOVE "Y" TO USER-FOUND-SW
058600     END-SEARCH.
058700     IF NOT USER-WAS-FOUND
058800         MOVE "*** REQUESTING USER NOT FOUND" TO WS-REJECT-REASON
058900         GO TO 420-EXIT.
059000     IF UT-ROLE(USR-IDX) NOT EQUAL TO "A"
059100         MOVE "*** REQUESTING USER NOT ADMIN" TO WS-REJECT-REASON.
059200 420-EXIT.
059300     EXIT.
059400
059500 700-WRITE-PATIENT-TABLE.
059600     MOVE "700-WRITE-PATIENT-TABLE" TO PARA-NAME.
059700     PERFORM 720-WRITE-ONE-PAT-ROW
059800         VARYING PAT-IDX FROM 1 BY 1
059900         UNTIL PAT-IDX > PAT-TBL-COUNT.
060000 700-EXIT.
060100     EXIT.
060200
060300 720-WRITE-ONE-PAT-ROW.
060400     MOVE PT-PAT-ID(PAT-IDX)          TO PAT-ID.
060500     MOVE PT-DOCUMENT-NUMBER(PAT-IDX) TO PAT-DOCUMENT-NUMBER.
060600     MOVE PT-FIRST-NAME(PAT-IDX)      TO PAT-FIRST-NAME.
060700     MOVE PT-LAST-NAME(PAT-IDX)       TO PAT-LAST-NAME.
060800     MOVE PT-EMAIL(PAT-IDX)           TO PAT-EMAIL.
060900     MOVE PT-PHONE(PAT-IDX)           TO PAT-PHONE.
061000     MOVE PT-AFFIL-STATUS(PAT-IDX)    TO PAT-AFFIL-STATUS.
061100     MOVE PT-AFFIL-TYPE(PAT-IDX)      TO PAT-AFFIL-TYPE.
061200     MOVE PT-AFFIL-DATE(PAT-IDX)      TO PAT-AFFIL-DATE.
061300     MOVE PT-DELETED-FLAG(PAT-IDX)    TO PAT-DELETED-FLAG.
061400     WRITE PATIENT-OUT-REC FROM PATIENT-MASTER-REC.
061500
061600 710-WRITE-REJECT-LINE.
061700     MOVE "710-WRITE-REJECT-LINE" TO PARA-NAME.
061800     MOVE PRQ-REQUEST-TYPE   TO RJL-TYPE-O.
061900     MOVE PRQ-PATIENT-ID     TO RJL-PAT-ID-O.
062000     MOVE PRQ-DOCUMENT-NUMBER TO RJL-DOC-O.
062100     MOVE WS-REJECT-REASON   TO RJL-REASON-O.
062200     WRITE REPORT-LINE FROM WS-REJECT-LINE.
062300     ADD +1 TO RECORDS-REJECTED.
062400 710-EXIT.
062500     EXIT.
062600
062700 800-OPEN-FILES.
062800     MOVE "800-OPEN-FILES" TO PARA-NAME.
062900     OPEN INPUT  PATIENT-FILE, USER-FILE, PAT-REQUEST-FILE.
063000     OPEN OUTPUT PATIENT-OUT-FILE, REPORT-FILE, SYSOUT.
063100 800-EXIT.
063200     EXIT.
063300
063400 850-CLOSE-FILES.
063500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063600     CLOSE PATIENT-FILE, USER-FILE, PAT-REQUEST-FILE,
063700           PATIENT-OUT-FILE, REPORT-FILE, SYSOUT.
063800 850-EXIT.
063900     EXIT.
064000
064100 900-CLEANUP.
064200     MOVE "900-CLEANUP" TO PARA-NAME.
064300     PERFORM 700-WRITE-PATIENT-TABLE THRU 700-EXIT.
064400     MOVE RECORDS-READ     TO TOT-READ-O.
064500     MOVE RECORDS-ACCEPTED TO TOT-ACCEPTED-O.
064600     MOVE RECORDS-REJECTED TO TOT-REJECTED-O.
064700     WRITE REPORT-LINE FROM WS-TOTAL-LINE.
064800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064900     DISPLAY "** RECORDS READ **          " RECORDS-READ.
065000     DISPLAY "** RECORDS ACCEPTED **      " RECORDS-ACCEPTED.
065100     DISPLAY "** RECORDS REJECTED **      " RECORDS-REJECTED.
065200     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".
065300 900-EXIT.
065400     EXIT.
065500
065600 1000-ABEND-RTN.
065700     MOVE ABEND-REC TO SYSOUT-REC.
065800     WRITE SYSOUT-REC.
065900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066000     DISPLAY "*** ABNORMAL END OF JOB-PATMAINT ***" UPON CONSOLE.
066100     DIVIDE ZERO-VAL INTO ONE-VAL.
