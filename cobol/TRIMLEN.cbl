000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMLEN.                                            HC-402  
000400 AUTHOR. R TOLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  031489 RLT  ORIGINAL CODING, COPIED FROM THE OLD STRLTH       *
001200*              UTILITY - EDIT PROGRAMS KEPT REWRITING THIS      *
001300*              TRAILING-BLANK-STRIP LOGIC INLINE.               *
001400*  102291 DWK  TRAILING LOW-VALUES NOW TREATED AS BLANK BEFORE   *
001500*              THE TRIM - SCREEN-CAPTURED FIELDS WERE COMING    *
001600*              IN NUL-PADDED (TICKET HC-061).                   *
001700*  091798 TGD  Y2K REVIEW - NO DATE FIELDS, NO CHANGE REQUIRED.  *
001800*  030502 KJP  RETURN-LTH NO LONGER ACCUMULATES ACROSS CALLS -   *
001900*              CALLER FORGOT TO ZERO IT AND GOT GARBAGE ON THE  *
002000*              SECOND FIELD OF A RECORD (TICKET HC-147).        *
002100*  081609 MEB  RENAMED FROM "STRLTH" LINEAGE TO "TRIMLEN" FOR    *
002200*              THE AUTHORIZATION REWRITE (TICKET HC-402).       *
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  LEADING-BLANK-CT            PIC S9(4) COMP.
003600     05  WS-REVERSED-FIELD            PIC X(100).
003700
003800* ALTERNATE CHARACTER-TABLE VIEW OF THE REVERSED FIELD - KEPT
003900* FOR THE OFFLINE DUMP UTILITY, WHICH WALKS IT BYTE BY BYTE
004000* RATHER THAN CALLING THIS PROGRAM.
004100 01  WS-REVERSED-FIELD-TBL REDEFINES WS-REVERSED-FIELD.
004200     05  WRF-CHAR OCCURS 100 TIMES   PIC X(01).
004300
004400 LINKAGE SECTION.
004500 01  TLN-FIELD                       PIC X(100).
004600
004700* SAME ALTERNATE VIEW, CALLER SIDE - THE DUMP UTILITY PASSES
004800* THE SAME FIELD IT JUST CALLED US WITH.
004900 01  TLN-FIELD-TBL REDEFINES TLN-FIELD.
005000     05  TFT-CHAR OCCURS 100 TIMES   PIC X(01).
005100
005200 01  TLN-RETURN-LTH                  PIC S9(4) COMP.
005300* RAW TWO-BYTE VIEW OF THE RETURN LENGTH - THE ABEND DUMP
005400* FORMATS THIS IN HEX WHEN RETURN-LTH COMES BACK NEGATIVE.
005500 01  TLN-RETURN-LTH-RAW REDEFINES TLN-RETURN-LTH PIC X(02).
005600
005700 PROCEDURE DIVISION USING TLN-FIELD, TLN-RETURN-LTH.
005800     MOVE ZERO TO LEADING-BLANK-CT.
005900     MOVE ZERO TO TLN-RETURN-LTH.
006000
006100     MOVE FUNCTION REVERSE(TLN-FIELD) TO WS-REVERSED-FIELD.
006200* TICKET HC-061 - TREAT TRAILING NULS THE SAME AS TRAILING BLANKS
006300     INSPECT WS-REVERSED-FIELD
006400               REPLACING ALL LOW-VALUES BY SPACES.
006500     INSPECT WS-REVERSED-FIELD
006600               TALLYING LEADING-BLANK-CT FOR LEADING SPACES.
006700
006800     COMPUTE TLN-RETURN-LTH =
006900         LENGTH OF TLN-FIELD - LEADING-BLANK-CT.
007000     GOBACK.
