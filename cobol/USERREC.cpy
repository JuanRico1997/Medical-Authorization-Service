000100******************************************************************
000200* USERREC - SYSTEM USER RECORD (PRE-AUTHENTICATED INPUT)         *
000300* THE ON-LINE SIGN-ON STEP LIVES UPSTREAM OF THE BATCH WINDOW -  *
000400* BY THE TIME USER-FILE GETS HERE EVERY ROW IS ALREADY A TRUSTED *
000500* USER.  ONLY THE ROLE IS USED, TO ENFORCE ADMIN-ONLY AND        *
000600* PATIENT-OWN-RECORD RULES.  FIXED LENGTH 42 - NO SLACK BYTES.   *
000700******************************************************************
000800 01  SYSTEM-USER-REC.
000900     05  USR-ID                      PIC X(10).
001000     05  USR-USERNAME                PIC X(20).
001100     05  USR-ROLE                    PIC X(01).
001200         88  USR-PATIENT-ROLE             VALUE "P".
001300         88  USR-DOCTOR-ROLE              VALUE "M".
001400         88  USR-ADMIN-ROLE               VALUE "A".
001500         88  USR-VALID-ROLE
001600                     VALUES ARE "P", "M", "A".
001700     05  USR-PATIENT-ID               PIC X(10).
001800     05  USR-ACTIVE-FLAG              PIC X(01).
001900         88  USR-ACTIVE                   VALUE "Y".
002000         88  USR-INACTIVE                 VALUE "N".
