000100******************************************************************
000200* EVALREC - COVERAGE EVALUATION RECORD                           *
000300* ONE RECORD PER AUTHORIZATION EVALUATED BY EVALAUT, BUILT FROM  *
000400* THE COVCALC DECISION AND WRITTEN TO EVAL-FILE.  EVL-ID IS      *
000500* GENERATED SEQUENTIALLY OUT OF WS-NEXT-EVAL-ID IN EVALAUT.      *
000600* FIXED LENGTH 101 - TWO SPARE BYTES AT THE END.                 *
000700******************************************************************
000800 01  EVAL-DETAIL-REC.
000900     05  EVL-ID                      PIC X(10).
001000     05  EVL-AUTH-ID                 PIC X(10).
001100     05  EVL-COVERAGE-PCT            PIC 9(03).
001200     05  EVL-COPAY-PCT               PIC 9(03).
001300     05  EVL-COPAY-AMOUNT            PIC S9(9)V99.
001400     05  EVL-COVERED-AMOUNT          PIC S9(9)V99.
001500     05  EVL-APPROVED-FLAG           PIC X(01).
001600         88  EVL-APPROVED                VALUE "Y".
001700         88  EVL-NOT-APPROVED            VALUE "N".
001800     05  EVL-EVAL-DATE               PIC 9(08).
001900     05  EVL-AUTH-CODE               PIC X(12).
002000     05  EVL-REASON                  PIC X(30).
002100     05  FILLER                      PIC X(02).
