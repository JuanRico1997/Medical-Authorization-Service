000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COVCALC.                                            HC-402  
000400 AUTHOR. R TOLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  031489 RLT  ORIGINAL CODING - CALLED FROM PCTPROC CHAIN TO   *
001200*              REPLACE THE HAND CALCULATION OF COPAY/COVERED   *
001300*              AMOUNTS THAT BILLING KEPT GETTING WRONG.        *
001400*  091590 RLT  ADDED MINIMUM-COVERAGE-BY-SERVICE TABLE - CLAIMS *
001500*              REVIEW WANTED THE 70/80/90 BREAK BY SERVICE     *
001600*              TYPE INSTEAD OF ONE FLAT NUMBER.                *
001700*  042692 DWK  ADDED MAXIMUM-COPAY-BY-AFFILIATION TABLE PER     *
001800*              NEW SUBSIDIADO/ESPECIAL PLAN RULES.             *
001900*  110893 DWK  COVERAGE CHECK NOW EVALUATED BEFORE THE COPAY    *
002000*              CHECK SO THE REJECT REASON MATCHES WHICHEVER    *
002100*              LIMIT ACTUALLY FAILED FIRST (TICKET HC-114).     *
002200*  062296 JMS  FIXED COPAY-AMOUNT GOING NEGATIVE WHEN COVERAGE  *
002300*              CAME BACK AS 100 - FORCE TO ZERO (TICKET HC-201).*
002400*  091798 TGD  Y2K REVIEW - NO DATE FIELDS IN THIS SUBPROGRAM,  *
002500*              NO CHANGE REQUIRED.  SIGNED OFF.                *
002600*  041599 TGD  RETURN-CD NOW SET NON-ZERO WHEN ESTIMATED COST   *
002700*              IS NOT GREATER THAN ZERO (TICKET HC-233).       *
002800*  051203 KJP  ROUNDED CLAUSE CONFIRMED HALF-UP ON COPAY CALC   *
002900*              AFTER AN AUDIT QUESTION FROM FINANCE.           *
003000*  081609 MEB  RENAMED FROM "CLCLBCST" LINEAGE TO "COVCALC" FOR *
003100*              THE AUTHORIZATION REWRITE (TICKET HC-402).      *
003200*  051413 KJP  COV-COVERAGE-PCT OVER 100 NOW REJECTED WITH ITS  *
003300*              OWN RETURN-CD OF +2 BEFORE THE COPAY-PCT         *
003400*              SUBTRACT - A BAD CARRIER RESPONSE WAS DRIVING    *
003500*              THE UNSIGNED FIELD NEGATIVE (TICKET HC-520).     *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-MIN-COVERAGE-PCT         PIC 9(03) COMP-3.
004900     05  WS-MAX-COPAY-PCT            PIC 9(03) COMP-3.
005000
005100* MINIMUM COVERAGE REQUIRED, BY SERVICE TYPE - LOADED BY
005200* REDEFINITION OF THE LITERAL BELOW SO THERE IS NO RUNTIME MOVE.
005300 01  MIN-COVERAGE-VALUES    PIC X(12) VALUE "C070P080S090".
005400 01  MIN-COVERAGE-TABLE REDEFINES MIN-COVERAGE-VALUES.
005500     05  MIN-COVERAGE-ROW OCCURS 3 TIMES INDEXED BY MIN-COV-IDX.
005600         10  MC-SERVICE-TYPE         PIC X(01).
005700         10  MC-MIN-PCT              PIC 9(03).
005800
005900* MAXIMUM COPAY PERCENTAGE, BY AFFILIATION TYPE - SAME TRICK.
006000 01  MAX-COPAY-VALUES        PIC X(12) VALUE "C020S005E010".
006100 01  MAX-COPAY-TABLE REDEFINES MAX-COPAY-VALUES.
006200     05  MAX-COPAY-ROW OCCURS 3 TIMES INDEXED BY MAX-COP-IDX.
006300         10  XC-AFFIL-TYPE           PIC X(01).
006400         10  XC-MAX-PCT              PIC 9(03).
006500
006600 LINKAGE SECTION.
006700 01  COVCALC-LINKAGE-REC.
006800     05  COV-SERVICE-TYPE            PIC X(01).
006900     05  COV-AFFIL-TYPE              PIC X(01).
007000     05  COV-COVERAGE-PCT            PIC 9(03).
007100     05  COV-ESTIMATED-COST          PIC S9(9)V99.
007200     05  COV-COPAY-PCT               PIC 9(03).
007300     05  COV-COPAY-AMOUNT            PIC S9(9)V99.
007400     05  COV-COVERED-AMOUNT          PIC S9(9)V99.
007500     05  COV-APPROVED-FLAG           PIC X(01).
007600         88  COV-APPROVED                VALUE "Y".
007700         88  COV-REJECTED                 VALUE "N".
007800     05  COV-REASON                  PIC X(30).
007900
008000* ALTERNATE VIEW - THE TWO MONEY FIELDS AS A PAIR SO 300- CAN
008100* INITIALIZE THEM IN ONE SHOT BEFORE COMPUTING.
008200 01  COV-AMOUNTS-VIEW REDEFINES COVCALC-LINKAGE-REC.
008300     05  FILLER                      PIC X(19).
008400     05  COV-AMOUNTS-PAIR.
008500         10  COV-COPAY-AMT-V         PIC S9(9)V99.
008600         10  COV-COVERED-AMT-V       PIC S9(9)V99.
008700     05  FILLER                      PIC X(31).
008800
008900 01  RETURN-CD                       PIC S9(4) COMP.
009000
009100 PROCEDURE DIVISION USING COVCALC-LINKAGE-REC, RETURN-CD.
009200     MOVE ZERO TO RETURN-CD.
009300
009400     IF COV-ESTIMATED-COST NOT GREATER THAN ZERO
009500         MOVE +1 TO RETURN-CD
009600         GOBACK.
009700
009800* TICKET HC-520 - A CARRIER RESPONSE OVER 100 PERCENT COVERAGE
009900* IS A BAD RESPONSE, NOT AN ESTIMATED-COST INTEGRITY FAILURE -
010000* ITS OWN RETURN-CD SO THE CALLER CAN TELL THE TWO APART.
010100     IF COV-COVERAGE-PCT > 100
010200         MOVE +2 TO RETURN-CD
010300         GOBACK.
010400
010500     SUBTRACT COV-COVERAGE-PCT FROM 100 GIVING COV-COPAY-PCT.
010600     PERFORM 100-DETERMINE-LIMITS.
010700     PERFORM 200-DECIDE-OUTCOME.
010800     PERFORM 300-COMPUTE-AMOUNTS.
010900     GOBACK.
011000
011100 100-DETERMINE-LIMITS.
011200     SET MIN-COV-IDX TO 1.
011300     SEARCH MIN-COVERAGE-ROW
011400         WHEN MC-SERVICE-TYPE(MIN-COV-IDX) = COV-SERVICE-TYPE
011500             MOVE MC-MIN-PCT(MIN-COV-IDX) TO WS-MIN-COVERAGE-PCT
011600     END-SEARCH.
011700
011800     SET MAX-COP-IDX TO 1.
011900     SEARCH MAX-COPAY-ROW
012000         WHEN XC-AFFIL-TYPE(MAX-COP-IDX) = COV-AFFIL-TYPE
012100             MOVE XC-MAX-PCT(MAX-COP-IDX) TO WS-MAX-COPAY-PCT
012200     END-SEARCH.
012300
012400 200-DECIDE-OUTCOME.
012500* COVERAGE CHECK GOES FIRST - TICKET HC-114
012600     IF COV-COVERAGE-PCT < WS-MIN-COVERAGE-PCT
012700         SET COV-REJECTED TO TRUE
012800         MOVE "COVERAGE BELOW MINIMUM" TO COV-REASON
012900     ELSE
013000         IF COV-COPAY-PCT > WS-MAX-COPAY-PCT
013100             SET COV-REJECTED TO TRUE
013200             MOVE "COPAY EXCEEDS MAXIMUM" TO COV-REASON
013300         ELSE
013400             SET COV-APPROVED TO TRUE
013500             MOVE SPACES TO COV-REASON.
013600
013700 300-COMPUTE-AMOUNTS.
013800     INITIALIZE COV-AMOUNTS-PAIR.
013900     COMPUTE COV-COPAY-AMOUNT ROUNDED =
014000         COV-ESTIMATED-COST * COV-COPAY-PCT / 100.
014100* TICKET HC-201 - NEVER LET THE COPAY GO NEGATIVE
014200     IF COV-COPAY-AMOUNT < ZERO
014300         MOVE ZERO TO COV-COPAY-AMOUNT.
014400
014500     SUBTRACT COV-COPAY-AMOUNT FROM COV-ESTIMATED-COST
014600         GIVING COV-COVERED-AMOUNT.
