000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LISTAUTH.                                           HC-402  
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  012388 JS   ORIGINAL CODING - REPLACES THE OLD PATLIST        *
001200*              IN-PATIENT DAILY CENSUS REPORT WITH AN            *
001300*              AUTHORIZATION-LISTING REPORT.                    *
001400*  051690 JS   BY-PATIENT LIST REQUEST CODE ADDED - THE ONLY     *
001500*              LISTING UNTIL NOW WAS THE FULL PENDING LIST.      *
001600*  091798 TGD  Y2K REVIEW - ACCEPT FROM DATE REPLACED BY         *
001700*              FUNCTION CURRENT-DATE ON THE PAGE HEADING.        *
001800*  032508 KJP  PATIENT-ROLE USERS BLOCKED FROM THE PENDING LIST  *
001900*              AND RESTRICTED TO THEIR OWN RECORD ON A           *
002000*              BY-PATIENT REQUEST (TICKET HC-214).               *
002100*  081609 MEB  RENAMED FROM "PATLIST" LINEAGE TO "LISTAUTH" FOR  *
002200*              THE AUTHORIZATION REWRITE (TICKET HC-402).       *
002300*              ROOM/EQUIPMENT CENSUS LOGIC DROPPED.              *
002400*  051913 KJP  RUN-DATE FIELD RESTORED TO A STANDALONE 77-LEVEL  *
002500*              ITEM AS THIS SHOP NORMALLY DECLARES IT - NO       *
002600*              REDEFINES WAS NEEDED ON THE YYYYMMDD BREAKOUT.    *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900
004000     SELECT AUTH-FILE
004100     ASSIGN TO UT-S-AUTHIN
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS AUT-FS.
004400
004500     SELECT PATIENT-FILE
004600     ASSIGN TO UT-S-PATIENT
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS PAT-FS.
004900
005000     SELECT USER-FILE
005100     ASSIGN TO UT-S-USERS
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS USR-FS.
005400
005500****** ONE RECORD PER LISTING REQUEST, ANY ORDER.
005600     SELECT LIST-REQUEST-FILE
005700     ASSIGN TO UT-S-LISTREQ
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS LRQ-FS.
006000
006100     SELECT REPORT-FILE
006200     ASSIGN TO UT-S-LISTRPT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS RPT-FS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                   PIC X(130).
007500
007600 FD  AUTH-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 141 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS AUTH-FILE-REC.
008200 01  AUTH-FILE-REC                PIC X(141).
008300* ALTERNATE VIEW - LETS 050-LOAD-AUTH-TABLE TRACE THE INCOMING
008400* ID AND STATUS WITHOUT WAITING FOR THE FULL "INTO" MOVE.
008500 01  AUF-REC-PEEK REDEFINES AUTH-FILE-REC.
008600     05  AUF-ID-PEEK              PIC X(10).
008700     05  FILLER                   PIC X(119).
008800     05  AUF-STATUS-PEEK          PIC X(01).
008900     05  FILLER                   PIC X(11).
009000
009100 FD  PATIENT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 128 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PATIENT-FILE-REC.
009700 01  PATIENT-FILE-REC             PIC X(128).
009800
009900 FD  USER-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 42 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS USER-FILE-REC.
010500 01  USER-FILE-REC                PIC X(42).
010600
010700****** PENDING(P) / BY-PATIENT(B) LISTING REQUEST, 30 BYTES.
010800 FD  LIST-REQUEST-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 30 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS LIST-REQUEST-REC.
011400 01  LIST-REQUEST-REC             PIC X(30).
011500* ALTERNATE VIEW - LETS 100-MAINLINE TRACE THE LISTING TYPE
011600* AS SOON AS THE REQUEST IS IN, BEFORE THE "INTO" MOVE.
011700 01  LRQ-REC-PEEK REDEFINES LIST-REQUEST-REC.
011800     05  LRQ-TYPE-PEEK            PIC X(01).
011900     05  FILLER                   PIC X(29).
012000
012100 FD  REPORT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS REPORT-LINE.
012700 01  REPORT-LINE                  PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  AUT-FS                   PIC X(2).
013200         88  AUT-EOF                  VALUE "10".
013300     05  PAT-FS                   PIC X(2).
013400         88  PAT-EOF                  VALUE "10".
013500     05  USR-FS                   PIC X(2).
013600         88  USR-EOF                  VALUE "10".
013700     05  LRQ-FS                   PIC X(2).
013800     05  RPT-FS                   PIC X(2).
013900
014000 01  MORE-LISTREQ-SW              PIC X(01) VALUE "Y".
014100     88  NO-MORE-LISTREQ              VALUE "N".
014200
014300 01  LIST-REQUEST-AREA.
014400     05  LRQ-LIST-TYPE            PIC X(01).
014500         88  LRQ-PENDING-LIST          VALUE "P".
014600         88  LRQ-BY-PATIENT-LIST       VALUE "B".
014700     05  LRQ-PATIENT-ID           PIC X(10).
014800     05  LRQ-REQUESTED-BY         PIC X(10).
014900     05  FILLER                   PIC X(09).
015000
015100 COPY AUTHREC.
015200 COPY PATIENT.
015300 COPY USERREC.
015400
015500* AUTH-FILE ARRIVES IN ANY ORDER SO IT IS HELD AS A PLAIN TABLE
015600* AND SCANNED TOP TO BOTTOM FOR EACH LISTING REQUEST - THERE IS
015700* NO SEARCH ALL HERE, ONLY SEARCH ALL ON THE SORTED TABLES.
015800 01  WS-AUTH-TABLE.
015900     05  AT-ROW OCCURS 5000 TIMES INDEXED BY AUT-IDX.
016000         10  AT-ID                PIC X(10).
016100         10  AT-PATIENT-ID        PIC X(10).
016200         10  AT-SERVICE-TYPE      PIC X(01).
016300         10  AT-REQUEST-DATE      PIC 9(08).
016400         10  AT-STATUS            PIC X(01).
016500         10  AT-DELETED-FLAG      PIC X(01).
016600         10  FILLER               PIC X(08).
016700
016800 01  WS-PATIENT-TABLE.
016900     05  PT-ROW OCCURS 5000 TIMES
017000         ASCENDING KEY IS PT-PAT-ID
017100         INDEXED BY PAT-IDX.
017200         10  PT-PAT-ID            PIC X(10).
017300         10  PT-FIRST-NAME        PIC X(20).
017400         10  PT-LAST-NAME         PIC X(20).
017500         10  PT-DELETED-FLAG      PIC X(01).
017600         10  FILLER               PIC X(05).
017700
017800 01  WS-USER-TABLE.
017900     05  UT-ROW OCCURS 5000 TIMES
018000         ASCENDING KEY IS UT-USR-ID
018100         INDEXED BY USR-IDX.
018200         10  UT-USR-ID            PIC X(10).
018300         10  UT-ROLE              PIC X(01).
018400         10  UT-PATIENT-ID        PIC X(10).
018500         10  FILLER               PIC X(05).
018600
018700 77  WS-PROCESS-DATE              PIC 9(08).
018800 01  WS-CURRENT-DATE-FIELDS.
018900     05  WS-CURR-YYYY             PIC 9(04).
019000     05  WS-CURR-MM               PIC 9(02).
019100     05  WS-CURR-DD               PIC 9(02).
019200     05  FILLER                   PIC X(10).
019300
019400 01  PATIENT-FOUND-SW             PIC X(01) VALUE "N".
019500     88  PATIENT-WAS-FOUND            VALUE "Y".
019600 01  USER-FOUND-SW                PIC X(01) VALUE "N".
019700     88  USER-WAS-FOUND               VALUE "Y".
019800 01  WS-REJECT-REASON             PIC X(40).
019900 01  WS-PATIENT-NAME              PIC X(41).
020000
020100 01  COUNTERS-AND-ACCUMULATORS.
020200     05  REQUESTS-READ            PIC S9(9) COMP.
020300     05  REQUESTS-PROCESSED       PIC S9(9) COMP.
020400     05  REQUESTS-REJECTED        PIC S9(9) COMP.
020500     05  LINES-LISTED             PIC S9(9) COMP.
020600     05  AUT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
020700     05  PAT-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
020800     05  USR-TBL-COUNT            PIC S9(9) COMP VALUE ZERO.
020900     05  WS-LINE-CT               PIC S9(4) COMP.
021000
021100* ALTERNATE VIEW - LETS 900-CLEANUP TEST THE PROCESSED/REJECTED
021200* PAIR IN ONE SHOT RATHER THAN TWO SEPARATE COMPARES.
021300 01  WS-PROC-REJ-PAIR REDEFINES COUNTERS-AND-ACCUMULATORS.
021400     05  FILLER                   PIC X(04).
021500     05  WS-PR-PROCESSED          PIC S9(9) COMP.
021600     05  WS-PR-REJECTED           PIC S9(9) COMP.
021700     05  FILLER                   PIC X(18).
021800
021900 01  WS-PAGE-HDR-LINE.
022000     05  FILLER                  PIC X(01) VALUE SPACE.
022100     05  FILLER                  PIC X(34) VALUE
022200         "MEDICAL AUTHORIZATION LIST REPORT".
022300     05  FILLER                  PIC X(07) VALUE "REPORT ".
022400     05  FILLER                  PIC X(11) VALUE "RUN DATE: ".
022500     05  HDL-RUN-DATE-O.
022600         10  HDL-YYYY            PIC 9(04).
022700         10  FILLER              PIC X(01) VALUE "-".
022800         10  HDL-MM              PIC 9(02).
022900         10  FILLER              PIC X(01) VALUE "-".
023000         10  HDL-DD              PIC 9(02).
023100     05  FILLER                  PIC X(69) VALUE SPACES.
023200
023300 01  WS-REQUEST-HDR-LINE.
023400     05  FILLER              PIC X(04) VALUE SPACES.
023500     05  FILLER              PIC X(14) VALUE "LISTING TYPE: ".
023600     05  RQH-TYPE-O          PIC X(14).
023700     05  FILLER              PIC X(12) VALUE "PATIENT ID: ".
023800     05  RQH-PAT-ID-O        PIC X(11).
023900     05  FILLER              PIC X(77) VALUE SPACES.
024000
024100 01  WS-DETAIL-LINE.
024200     05  FILLER                  PIC X(04) VALUE SPACES.
024300     05  DTL-AUT-ID-O            PIC X(11).
024400     05  DTL-PAT-ID-O            PIC X(11).
024500     05  DTL-PAT-NAME-O          PIC X(22).
024600     05  DTL-SVC-TYPE-O          PIC X(04).
024700     05  DTL-STATUS-O            PIC X(12).
024800     05  DTL-REQ-DATE-O.
024900         10  DTL-YYYY            PIC 9(04).
025000         10  FILLER              PIC X(01) VALUE "-".
025100         10  DTL-MM              PIC 9(02).
025200         10  FILLER              PIC X(01) VALUE "-".
025300         10  DTL-DD              PIC 9(02).
025400     05  FILLER                  PIC X(58) VALUE SPACES.
025500
025600 01  WS-REJECT-LINE.
025700     05  FILLER              PIC X(04) VALUE SPACES.
025800     05  FILLER              PIC X(09) VALUE "REJECTED ".
025900     05  RJL-PAT-ID-O        PIC X(11).
026000     05  FILLER              PIC X(08) VALUE "REASON: ".
026100     05  RJL-REASON-O        PIC X(40).
026200     05  FILLER              PIC X(60) VALUE SPACES.
026300
026400 01  WS-REQ-COUNT-LINE.
026500     05  FILLER              PIC X(04) VALUE SPACES.
026600     05  FILLER              PIC X(18) VALUE "LINES ON LISTING: ".
026700     05  RCL-COUNT-O         PIC ZZZ,ZZ9.
026800     05  FILLER              PIC X(103) VALUE SPACES.
026900
027000 01  WS-TOTAL-LINE.
027100     05  FILLER              PIC X(04) VALUE SPACES.
027200     05  FILLER              PIC X(13) VALUE "GRAND TOTALS ".
027300     05  FILLER              PIC X(09) VALUE "REQUESTS: ".
027400     05  TOT-READ-O          PIC ZZZ,ZZ9.
027500     05  FILLER              PIC X(03) VALUE SPACES.
027600     05  FILLER              PIC X(11) VALUE "PROCESSED: ".
027700     05  TOT-PROC-O          PIC ZZZ,ZZ9.
027800     05  FILLER              PIC X(03) VALUE SPACES.
027900     05  FILLER              PIC X(10) VALUE "REJECTED: ".
028000     05  TOT-REJ-O           PIC ZZZ,ZZ9.
028100     05  FILLER              PIC X(03) VALUE SPACES.
028200     05  FILLER              PIC X(14) VALUE "LINES LISTED: ".
028300     05  TOT-LINES-O         PIC ZZZ,ZZ9.
028400     05  FILLER              PIC X(34) VALUE SPACES.
028500
028600 COPY ABENDREC.
028700
028800 PROCEDURE DIVISION.
028900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029000     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-LISTREQ.
029100     PERFORM 900-CLEANUP THRU 900-EXIT.
029200     MOVE ZERO TO RETURN-CODE.
029300     GOBACK.
029400
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     DISPLAY "******** BEGIN JOB LISTAUTH ********".
029800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030000
030100     PERFORM 050-LOAD-AUTH-TABLE
030200         VARYING AUT-IDX FROM 1 BY 1
030300         UNTIL AUT-EOF OR AUT-IDX > 5000.
030400     PERFORM 060-LOAD-PATIENT-TABLE
030500         VARYING PAT-IDX FROM 1 BY 1
030600         UNTIL PAT-EOF OR PAT-IDX > 5000.
030700     PERFORM 070-LOAD-USER-TABLE
030800         VARYING USR-IDX FROM 1 BY 1
030900         UNTIL USR-EOF OR USR-IDX > 5000.
031000
031100     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-PROCESS-DATE.
031200     MOVE WS-PROCESS-DATE(1:4) TO WS-CURR-YYYY.
031300     MOVE WS-PROCESS-DATE(5:2) TO WS-CURR-MM.
031400     MOVE WS-PROCESS-DATE(7:2) TO WS-CURR-DD.
031500     MOVE WS-CURR-YYYY TO HDL-YYYY.
031600     MOVE WS-CURR-MM   TO HDL-MM.
031700     MOVE WS-CURR-DD   TO HDL-DD.
031800     WRITE REPORT-LINE FROM WS-PAGE-HDR-LINE.
031900
032000     READ LIST-REQUEST-FILE INTO LIST-REQUEST-AREA
032100         AT END
032200             MOVE "N" TO MORE-LISTREQ-SW
032300     END-READ.
032400 000-EXIT.
032500     EXIT.
032600
032700 050-LOAD-AUTH-TABLE.
032800     READ AUTH-FILE INTO AUTH-MASTER-REC
032900         AT END
033000             MOVE "10" TO AUT-FS
033100             GO TO 050-EXIT
033200     END-READ
033300     MOVE AUT-ID             TO AT-ID(AUT-IDX)
033400     MOVE AUT-PATIENT-ID     TO AT-PATIENT-ID(AUT-IDX)
033500     MOVE AUT-SERVICE-TYPE   TO AT-SERVICE-TYPE(AUT-IDX)
033600     MOVE AUT-REQUEST-DATE   TO AT-REQUEST-DATE(AUT-IDX)
033700     MOVE AUT-STATUS         TO AT-STATUS(AUT-IDX)
033800     MOVE AUT-DELETED-FLAG   TO AT-DELETED-FLAG(AUT-IDX)
033900     ADD +1 TO AUT-TBL-COUNT
034000     DISPLAY "AUTH LOADED - ID " AUF-ID-PEEK " STATUS "
034100         AUF-STATUS-PEEK.
034200 050-EXIT.
034300     EXIT.
034400
034500 060-LOAD-PATIENT-TABLE.
034600     READ PATIENT-FILE INTO PATIENT-MASTER-REC
034700         AT END
034800             MOVE "10" TO PAT-FS
034900             GO TO 060-EXIT
035000     END-READ
035100     MOVE PAT-ID            TO PT-PAT-ID(PAT-IDX)
035200     MOVE PAT-FIRST-NAME    TO PT-FIRST-NAME(PAT-IDX)
035300     MOVE PAT-LAST-NAME     TO PT-LAST-NAME(PAT-IDX)
035400     MOVE PAT-DELETED-FLAG  TO PT-DELETED-FLAG(PAT-IDX)
035500     ADD +1 TO PAT-TBL-COUNT.
035600 060-EXIT.
035700     EXIT.
035800
035900 070-LOAD-USER-TABLE.
036000     READ USER-FILE INTO SYSTEM-USER-REC
036100         AT END
036200             MOVE "10" TO USR-FS
036300             GO TO 070-EXIT
036400     END-READ
036500     MOVE USR-ID            TO UT-USR-ID(USR-IDX)
036600     MOVE USR-ROLE          TO UT-ROLE(USR-IDX)
036700     MOVE USR-PATIENT-ID    TO UT-PATIENT-ID(USR-IDX)
036800     ADD +1 TO USR-TBL-COUNT.
036900 070-EXIT.
037000     EXIT.
037100
037200 100-MAINLINE.
037300     MOVE "100-MAINLINE" TO PARA-NAME.
037400     DISPLAY "LIST REQUEST - TYPE " LRQ-TYPE-PEEK.
037500     ADD +1 TO REQUESTS-READ.
037600     MOVE SPACES TO WS-REJECT-REASON.
037700     MOVE ZERO TO WS-LINE-CT.
037800
037900     MOVE "N" TO USER-FOUND-SW.
038000     SET USR-IDX TO 1.
038100     SEARCH ALL UT-ROW
038200         WHEN UT-USR-ID(USR-IDX) = LRQ-REQUESTED-BY
038300             MOVE "Y" TO USER-FOUND-SW
038400     END-SEARCH.
038500     IF NOT USER-WAS-FOUND
038600         MOVE "*** REQUESTING USER NOT FOUND" TO WS-REJECT-REASON
038700         PERFORM 910-WRITE-REJECT-LINE THRU 910-EXIT
038800         GO TO 100-EXIT.
038900
039000     IF LRQ-PENDING-LIST
039100         PERFORM 200-LIST-PENDING THRU 200-EXIT
039200     ELSE IF LRQ-BY-PATIENT-LIST
039300         PERFORM 300-LIST-BY-PATIENT THRU 300-EXIT
039400     ELSE
039500         MOVE "*** UNKNOWN LISTING TYPE" TO WS-REJECT-REASON
039600     END-IF
039700     END-IF.
039800
039900     IF WS-REJECT-REASON NOT EQUAL TO SPACES
040000         PERFORM 910-WRITE-REJECT-LINE THRU 910-EXIT
040100     ELSE
040200         ADD +1 TO REQUESTS-PROCESSED
040300         PERFORM 920-WRITE-REQ-COUNT-LINE THRU 920-EXIT
040400     END-IF.
040500
040600     READ LIST-REQUEST-FILE INTO LIST-REQUEST-AREA
040700         AT END
040800             MOVE "N" TO MORE-LISTREQ-SW
040900     END-READ.
041000 100-EXIT.
041100     EXIT.
041200
041300* PENDING LIST - TICKET HC-214 KEEPS PATIENT-ROLE USERS OUT.
041400 200-LIST-PENDING.
041500     MOVE "200-LIST-PENDING" TO PARA-NAME.
041600     IF UT-ROLE(USR-IDX) = "P"                                    HC-214  
041700         MOVE "*** PATIENT-ROLE USER MAY NOT LIST PENDING" TO     HC-214  
041800              WS-REJECT-REASON                                    HC-214  
041900         GO TO 200-EXIT.                                          HC-214  
042000
042100     MOVE "PENDING"       TO RQH-TYPE-O.
042200     MOVE SPACES          TO RQH-PAT-ID-O.
042300     WRITE REPORT-LINE FROM WS-REQUEST-HDR-LINE.
042400
042500     PERFORM 250-LIST-ONE-PENDING-ROW
042600         VARYING AUT-IDX FROM 1 BY 1
042700         UNTIL AUT-IDX > AUT-TBL-COUNT.
042800 200-EXIT.
042900     EXIT.
043000
043100 250-LIST-ONE-PENDING-ROW.
043200     IF AT-STATUS(AUT-IDX) = "P"
043300        AND AT-DELETED-FLAG(AUT-IDX) = "N"
043400         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT
043500     END-IF.
043600
043700* BY-PATIENT LIST - PATIENT-ROLE USERS MAY ONLY SEE THEIR OWN.
043800 300-LIST-BY-PATIENT.
043900     MOVE "300-LIST-BY-PATIENT" TO PARA-NAME.
044000     IF UT-ROLE(USR-IDX) = "P" AND                                HC-214  
044100        UT-PATIENT-ID(USR-IDX) NOT EQUAL TO LRQ-PATIENT-ID        HC-214  
044200         MOVE "*** PATIENT-ROLE USER MAY ONLY SEE OWN RECORD" TO  HC-214  
044300              WS-REJECT-REASON                                    HC-214  
044400         GO TO 300-EXIT.                                          HC-214  
044500
044600     MOVE "N" TO PATIENT-FOUND-SW.
044700     SET PAT-IDX TO 1.
044800     SEARCH ALL PT-ROW
044900         WHEN PT-PAT-ID(PAT-IDX) = LRQ-PATIENT-ID
045000             MOVE "Y" TO PATIENT-FOUND-SW
045100     END-SEARCH.
045200     IF NOT PATIENT-WAS-FOUND
045300         MOVE "*** PATIENT NOT FOUND" TO WS-REJECT-REASON
045400         GO TO 300-EXIT.
045500     IF PT-DELETED-FLAG(PAT-IDX) = "Y"
045600         MOVE "*** PATIENT IS DELETED" TO WS-REJECT-REASON
045700         GO TO 300-EXIT.
045800
045900     MOVE "BY-PATIENT"    TO RQH-TYPE-O.
046000     MOVE LRQ-PATIENT-ID  TO RQH-PAT-ID-O.
046100     WRITE REPORT-LINE FROM WS-REQUEST-HDR-LINE.
046200
046300     PERFORM 350-LIST-ONE-PATIENT-ROW
046400         VARYING AUT-IDX FROM 1 BY 1
046500         UNTIL AUT-IDX > AUT-TBL-COUNT.
046600 300-EXIT.
046700     EXIT.
046800
046900 350-LIST-ONE-PATIENT-ROW.
047000     IF AT-PATIENT-ID(AUT-IDX) = LRQ-PATIENT-ID
047100         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT
047200     END-IF.
047300
047400 400-WRITE-DETAIL-LINE.
047500     MOVE "N" TO PATIENT-FOUND-SW.
047600     SET PAT-IDX TO 1.
047700     SEARCH ALL PT-ROW
047800         WHEN PT-PAT-ID(PAT-IDX) = AT-PATIENT-ID(AUT-IDX)
047900             MOVE "Y" TO PATIENT-FOUND-SW
048000     END-SEARCH.
048100     IF PATIENT-WAS-FOUND
048200         STRING PT-FIRST-NAME(PAT-IDX) DELIMITED BY SPACE
048300                " " DELIMITED BY SIZE
048400                PT-LAST-NAME(PAT-IDX) DELIMITED BY SPACE
048500                INTO WS-PATIENT-NAME
048600     ELSE
048700         MOVE "*** UNKNOWN PATIENT ***" TO WS-PATIENT-NAME
048800     END-IF.
048900
049000     MOVE AT-ID(AUT-IDX)           TO DTL-AUT-ID-O.
049100     MOVE AT-PATIENT-ID(AUT-IDX)   TO DTL-PAT-ID-O.
049200     MOVE WS-PATIENT-NAME          TO DTL-PAT-NAME-O.
049300     MOVE AT-SERVICE-TYPE(AUT-IDX) TO DTL-SVC-TYPE-O.
049400     EVALUATE AT-STATUS(AUT-IDX)
049500         WHEN "P" MOVE "PENDING"       TO DTL-STATUS-O
049600         WHEN "R" MOVE "UNDER-REVIEW"  TO DTL-STATUS-O
049700         WHEN "A" MOVE "APPROVED"      TO DTL-STATUS-O
049800         WHEN "X" MOVE "REJECTED"      TO DTL-STATUS-O
049900         WHEN OTHER MOVE "UNKNOWN"     TO DTL-STATUS-O
050000     END-EVALUATE.
050100     MOVE AT-REQUEST-DATE(AUT-IDX) TO WS-PROCESS-YYYYMMDD.
050200     MOVE WS-CURR-YYYY             TO DTL-YYYY.
050300     MOVE WS-CURR-MM               TO DTL-MM.
050400     MOVE WS-CURR-DD               TO DTL-DD.
050500     WRITE REPORT-LINE FROM WS-DETAIL-LINE.
050600     ADD +1 TO WS-LINE-CT.
050700     ADD +1 TO LINES-LISTED.
050800 400-EXIT.
050900     EXIT.
051000
051100 800-OPEN-FILES.
051200     MOVE "800-OPEN-FILES" TO PARA-NAME.
051300     OPEN INPUT  AUTH-FILE, PATIENT-FILE, USER-FILE,
051400                 LIST-REQUEST-FILE.
051500     OPEN OUTPUT REPORT-FILE, SYSOUT.
051600 800-EXIT.
051700     EXIT.
051800
051900 850-CLOSE-FILES.
052000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052100     CLOSE AUTH-FILE, PATIENT-FILE, USER-FILE, LIST-REQUEST-FILE,
052200           REPORT-FILE, SYSOUT.
052300 850-EXIT.
052400     EXIT.
052500
052600 900-CLEANUP.
052700     MOVE "900-CLEANUP" TO PARA-NAME.
052800     IF WS-PR-PROCESSED = ZERO AND WS-PR-REJECTED = ZERO
052900         DISPLAY "** NO LISTING REQUESTS WERE ON THE FILE".
053000     MOVE REQUESTS-READ      TO TOT-READ-O.
053100     MOVE REQUESTS-PROCESSED TO TOT-PROC-O.
053200     MOVE REQUESTS-REJECTED  TO TOT-REJ-O.
053300     MOVE LINES-LISTED       TO TOT-LINES-O.
053400     WRITE REPORT-LINE FROM WS-TOTAL-LINE.
053500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053600     DISPLAY "** REQUESTS READ **         " REQUESTS-READ.
053700     DISPLAY "** REQUESTS PROCESSED **    " REQUESTS-PROCESSED.
053800     DISPLAY "** REQUESTS REJECTED **     " REQUESTS-REJECTED.
053900     DISPLAY "** LINES LISTED **          " LINES-LISTED.
054000     DISPLAY "******** NORMAL END OF JOB LISTAUTH ********".
054100 900-EXIT.
054200     EXIT.
054300
054400 910-WRITE-REJECT-LINE.
054500     MOVE "910-WRITE-REJECT-LINE" TO PARA-NAME.
054600     MOVE LRQ-PATIENT-ID   TO RJL-PAT-ID-O.
054700     MOVE WS-REJECT-REASON TO RJL-REASON-O.
054800     WRITE REPORT-LINE FROM WS-REJECT-LINE.
054900     ADD +1 TO REQUESTS-REJECTED.
055000 910-EXIT.
055100     EXIT.
055200
055300 920-WRITE-REQ-COUNT-LINE.
055400     MOVE "920-WRITE-REQ-COUNT-LINE" TO PARA-NAME.
055500     MOVE WS-LINE-CT TO RCL-COUNT-O.
055600     WRITE REPORT-LINE FROM WS-REQ-COUNT-LINE.
055700 920-EXIT.
055800     EXIT.
055900
056000 1000-ABEND-RTN.
056100     MOVE ABEND-REC TO SYSOUT-REC.
056200     WRITE SYSOUT-REC.
056300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056400     DISPLAY "*** ABNORMAL END OF JOB-LISTAUTH ***" UPON CONSOLE.
056500     DIVIDE ZERO-VAL INTO ONE-VAL.
